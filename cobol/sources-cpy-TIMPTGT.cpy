000100* TIMPTGT.cpybk
000110* LAYOUT OF ONE TARGET-IMPORT OUTPUT ROW (12 COMMA FIELDS)
000120* BUILT BEFORE THE ROW IS STRUNG OUT TO WK-C-TGT-LINE AND
000130* WRITTEN TO THE CURRENT PART FILE (SEE D300).
000140*---------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*---------------------------------------------------------------*
000170* TAG     DEV     DATE       DESCRIPTION
000180* ------- ------- ---------- --------------------------------- *
000190* TIMP001 RSKMDY  08/11/1987 - INITIAL VERSION - TASK EXPORT      TIMP001
000200*                   CONVERSION BATCH (REQ TASK-4471)
000210* TIMP033 RSKTHN  05/02/2023 - CONTENT WIDENED TO X(300) TO HOLD  TIMP033
000220*                   TITLE PLUS APPENDED @LABEL TOKENS
000230*---------------------------------------------------------------*
000240 01  WK-O-TARGET-IMPORT.
000250     05  WK-O-TYPE              PIC X(04).
000260*                        'task' OR 'note'
000270     05  WK-O-CONTENT           PIC X(300).
000280*                        TASK: CLEANED TITLE + @LABEL TOKENS
000290*                        NOTE: CLEANED DESCRIPTION TEXT
000300     05  WK-O-DESCRIPTION       PIC X(200).
000310*                        TASK: CLEANED CONTENT FIELD, ELSE SPACE
000320     05  WK-O-PRIORITY          PIC 9(01).
000330*                        MAPPED PRIORITY 1-4, ELSE SPACE ON NOTE
000340     05  WK-O-PRIORITY-X        PIC X(01).
000350*                        SPACE-FILLED VIEW OF WK-O-PRIORITY WHEN
000360*                        THE ROW IS A NOTE (NO NUMERIC BLANK)
000370     05  WK-O-INDENT            PIC 9(01).
000380*                        1-4, ELSE SPACE ON NOTE
000390     05  WK-O-INDENT-X          PIC X(01).
000400*                        SPACE-FILLED VIEW - SEE WK-O-PRIORITY-X
000410     05  WK-O-AUTHOR            PIC X(01).
000420*                        ALWAYS BLANK
000430     05  WK-O-RESPONSIBLE       PIC X(01).
000440*                        ALWAYS BLANK
000450     05  WK-O-DATE              PIC X(25).
000460*                        TASK: DUE-DATE VERBATIM, NOTE: BLANK
000470     05  WK-O-DATE-LANG         PIC X(02).
000480*                        ALWAYS 'en'
000490     05  WK-O-TIMEZONE          PIC X(03).
000500*                        ALWAYS 'UTC'
000510     05  WK-O-DURATION          PIC X(01).
000520*                        ALWAYS BLANK
000530     05  WK-O-DURATION-UNIT     PIC X(04).
000540*                        ALWAYS 'None'
000550     05  FILLER                 PIC X(10).
000560*                        RESERVED
