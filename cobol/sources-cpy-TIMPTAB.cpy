000100* TIMPTAB.cpybk
000110* IN-MEMORY TASK TABLE, HIERARCHY WALK STACK AND PART-SPLIT
000120* COUNTERS FOR THE TASK EXPORT CONVERSION BATCH (TRFXTIMP).
000130* REPLACES A KEYED MASTER FILE - THE SOURCE EXPORT CARRIES NO
000140* INDEX, SO PARENT/CHILD LOOKUP IS DONE BY TABLE SEARCH.
000150*---------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*---------------------------------------------------------------*
000180* TAG     DEV     DATE       DESCRIPTION
000190* ------- ------- ---------- --------------------------------- *
000200* TIMP001 RSKMDY  08/11/1987 - INITIAL VERSION - TASK EXPORT      TIMP001
000210*                   CONVERSION BATCH (REQ TASK-4471)
000220* TIMP009 RSKPLB  14/09/1999 - Y2K REMEDIATION - NO 2-DIGIT YEAR  TIMP009
000230*                   FIELDS IN THIS MEMBER, REVIEWED AND SIGNED OFF
000240* TIMP029 RSKTHN  19/07/2022 - REPLACED RECURSIVE SUBTREE WALK    TIMP029
000250*                   WITH AN EXPLICIT STACK TABLE - THIS SHOP'S
000260*                   COMPILER DOES NOT SUPPORT RECURSIVE PERFORM
000270* TIMP041 RSKHYT  30/01/2024 - RAISED WK-N-MAX-TASKS FROM 2000    TIMP041
000280*                   TO 4000, LARGE EXPORTS WERE ABENDING COM0299
000290* TIMP051 RSKDVN  14/03/2025 - DROPPED THE UNUSED DUE-DATE-PARTS  TIMP051
000300*                   REDEFINES - NOTHING IN TRFXTIMP EVER READ IT
000310*                   AND IT WAS FLAGGED IN AUDIT AS DEAD STORAGE
000320*---------------------------------------------------------------*
000330 01  WK-N-LIMITS.
000340     05  WK-N-MAX-TASKS         PIC 9(04) COMP VALUE 4000.
000350     05  WK-N-MAX-PER-PART      PIC 9(04) COMP VALUE 300.
000360     05  FILLER                 PIC X(01).
000370
000380 01  WK-T-TASK-TABLE.
000390     05  WK-T-ENTRY OCCURS 4000 TIMES
000400                                INDEXED BY WK-X-TASK WK-X-CHD.
000410         10  WK-T-FOLDER        PIC X(40).
000420         10  WK-T-LIST          PIC X(40).
000430         10  WK-T-TITLE         PIC X(100).
000440         10  WK-T-TAGS          PIC X(150).
000450         10  WK-T-CONTENT       PIC X(200).
000460         10  WK-T-DUE-DATE      PIC X(25).
000470*                        CARRIED VERBATIM TO OUTPUT DATE-NEVER
000480*                        PARSED, NO ALTERNATE VIEW NEEDED HERE
000490         10  WK-T-PRIORITY      PIC 9(01).
000500         10  WK-T-STATUS        PIC X(01).
000510         10  WK-T-TASK-ID       PIC X(20).
000520         10  WK-T-PARENT-ID     PIC X(20).
000530         10  WK-T-INDENT        PIC 9(01).
000540         10  WK-T-VISITED       PIC X(01).
000550             88  WK-T-IS-VISITED         VALUE "Y".
000560         10  FILLER             PIC X(10).
000570
000580 01  WK-N-SEQ-TABLE.
000590     05  WK-N-SEQ-ENTRY OCCURS 4000 TIMES INDEXED BY WK-X-SEQ
000600                                PIC 9(04) COMP.
000610     05  FILLER                 PIC X(01).
000620
000630 01  WK-T-WALK-STACK.
000640     05  WK-T-STACK-ENTRY OCCURS 4000 TIMES INDEXED BY WK-X-STK.
000650         10  WK-T-STACK-IDX     PIC 9(04) COMP.
000660         10  WK-T-STACK-LEVEL   PIC 9(04) COMP.
000670     05  FILLER                 PIC X(01).
000680
000690 01  WK-N-CHILD-SCRATCH.
000700     05  WK-N-CHILD-ENTRY OCCURS 4000 TIMES INDEXED BY WK-X-CS
000710                                PIC 9(04) COMP.
000720     05  FILLER                 PIC X(01).
000730
000740 01  WK-N-COUNTERS.
000750     05  WK-N-TASK-COUNT        PIC 9(04) COMP VALUE ZERO.
000760     05  WK-N-SEQ-COUNT         PIC 9(04) COMP VALUE ZERO.
000770     05  WK-N-STACK-TOP         PIC 9(04) COMP VALUE ZERO.
000780     05  WK-N-CHILD-COUNT       PIC 9(04) COMP VALUE ZERO.
000790     05  WK-N-PART-COUNT        PIC 9(04) COMP VALUE ZERO.
000800     05  WK-N-TASKS-IN-FILE     PIC 9(04) COMP VALUE ZERO.
000810     05  FILLER                 PIC X(01).
