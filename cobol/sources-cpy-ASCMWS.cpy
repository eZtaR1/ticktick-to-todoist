000100*---------------------------------------------------------------*
000110* ASCMWS.cpybk
000120* COMMON FILE STATUS WORK AREA - COPY TWICE WITH REPLACING WHEN
000130* A PROGRAM OWNS MORE THAN ONE SEQUENTIAL/INDEXED FILE, e.g.
000140*     01  WK-C-COMMON.
000150*         COPY ASCMWS REPLACING WK-C-FILE-STATUS
000160*                            BY WK-C-SRC-FILE-STATUS.
000170*---------------------------------------------------------------*
000180* HISTORY OF MODIFICATION:
000190*---------------------------------------------------------------*
000200* TAG     DEV     DATE       DESCRIPTION
000210* ------- ------- ---------- --------------------------------- *
000220* (ORIGINAL MEMBER - NO CHANGE HISTORY CARRIED FORWARD)
000230*---------------------------------------------------------------*
000240     05  WK-C-FILE-STATUS       PIC X(02).
000250         88  WK-C-SUCCESSFUL             VALUE "00".
000260         88  WK-C-END-OF-FILE            VALUE "10".
000270         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
000280         88  WK-C-DUPLICATE-KEY          VALUE "22".
000290         88  WK-C-PERMANENT-ERROR        VALUE "30" "34" "35"
000300                                                "37" "38" "39"
000310                                                "41" "42" "43"
000320                                                "44" "46" "47"
000330                                                "48" "49".
000340     05  FILLER                     PIC X(01).
