000100* TIMPSRC.cpybk
000110* PARSED LAYOUT OF ONE SOURCE-EXPORT DATA ROW (24 COMMA FIELDS).
000120* THE PHYSICAL FILE IS LINE SEQUENTIAL TEXT - THIS GROUP HOLDS
000130* THE FIELDS ONCE A ROW HAS BEEN SPLIT ON COMMAS (SEE A030).
000140*---------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*---------------------------------------------------------------*
000170* TAG     DEV     DATE       DESCRIPTION
000180* ------- ------- ---------- --------------------------------- *
000190* TIMP001 RSKMDY  08/11/1987 - INITIAL VERSION - TASK EXPORT      TIMP001
000200*                   CONVERSION BATCH (REQ TASK-4471)
000210* TIMP014 RSKJPK  02/11/1998 - WIDEN WK-I-TITLE TO X(100), SOME   TIMP014
000220*                   EXPORTS CARRY VERY LONG TASK TITLES
000230* TIMP029 RSKTHN  19/07/2022 - ADD WK-I-PARENT-ID FOR SUB TASK    TIMP029
000240*                   HIERARCHY SUPPORT (REQ TASK-8802)
000250*---------------------------------------------------------------*
000260 01  WK-I-SOURCE-TASK.
000270     05  WK-I-FOLDER-NAME       PIC X(40).
000280*                        FOLDER GROUPING THE LIST
000290     05  WK-I-LIST-NAME         PIC X(40).
000300*                        LIST THE TASK BELONGS TO
000310     05  WK-I-TITLE             PIC X(100).
000320*                        TASK TITLE
000330     05  WK-I-KIND              PIC X(10).
000340*                        RECORD KIND - NOT USED
000350     05  WK-I-TAGS              PIC X(150).
000360*                        COMMA LIST OF TAG NAMES, ROOM LEFT FOR
000370*                        THE PART_n_OF_m TAG INJECTED BY C000
000380     05  WK-I-CONTENT           PIC X(200).
000390*                        FREE TEXT DESCRIPTION / NOTE BODY
000400     05  WK-I-IS-CHECKLIST      PIC X(05).
000410*                        NOT USED
000420     05  WK-I-START-DATE        PIC X(25).
000430*                        NOT USED
000440     05  WK-I-DUE-DATE          PIC X(25).
000450*                        COPIED VERBATIM TO OUTPUT DATE
000460     05  WK-I-REMINDER          PIC X(25).
000470*                        NOT USED
000480     05  WK-I-REPEAT            PIC X(30).
000490*                        NOT USED
000500     05  WK-I-PRIORITY          PIC 9(01).
000510*                        SOURCE PRIORITY CODE 0, 1, 3 OR 5
000520     05  WK-I-STATUS            PIC X(01).
000530*                        '2' = COMPLETED, ELSE OPEN
000540     05  WK-I-CREATED-TIME      PIC X(25).
000550*                        NOT USED
000560     05  WK-I-COMPLETED-TIME    PIC X(25).
000570*                        NOT USED
000580     05  WK-I-ORDER             PIC X(20).
000590*                        NOT USED
000600     05  WK-I-TIMEZONE          PIC X(30).
000610*                        NOT USED
000620     05  WK-I-IS-ALL-DAY        PIC X(05).
000630*                        NOT USED
000640     05  WK-I-IS-FLOATING       PIC X(05).
000650*                        NOT USED
000660     05  WK-I-COLUMN-NAME       PIC X(30).
000670*                        NOT USED
000680     05  WK-I-COLUMN-ORDER      PIC X(10).
000690*                        NOT USED
000700     05  WK-I-VIEW-MODE         PIC X(10).
000710*                        NOT USED
000720     05  WK-I-TASK-ID           PIC X(20).
000730*                        UNIQUE TASK IDENTIFIER
000740     05  WK-I-PARENT-ID         PIC X(20).
000750*                        TASK-ID OF PARENT TASK, BLANK = ROOT
000760     05  FILLER                 PIC X(20).
000770*                        RESERVED FOR FUTURE SOURCE COLUMNS
