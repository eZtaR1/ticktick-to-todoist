000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRFXTIMP.
000120 AUTHOR. R S KHOO.
000130 INSTALLATION. TASK MANAGEMENT SYSTEMS GROUP.
000140 DATE-WRITTEN. 11 AUG 1987.
000150 DATE-COMPILED.
000160 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000170     THE INSTALLATION AND ARE NOT TO BE REPRODUCED WITHOUT
000180     THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.
000190*DESCRIPTION : TASK EXPORT CONVERSION BATCH.
000200*   READS A TICKTICK-STYLE TASK EXPORT (SOURCE-EXPORT) AND
000210*   REBUILDS IT AS A TODOIST-STYLE IMPORT FILE (TARGET-IMPORT),
000220*   CLEANING TEXT, DERIVING LABELS, MAPPING PRIORITY CODES AND
000230*   FLATTENING THE FOLDER/TASK HIERARCHY INTO INDENT LEVELS.
000240*===========================================================*
000250* HISTORY OF MODIFICATION:
000260*===========================================================*
000270* TIMP001 RSKMDY  08/11/1987 - INITIAL VERSION - TASK EXPORT      TIMP001
000280*                   CONVERSION BATCH (REQ TASK-4471), REPLACES
000290*                   THE MANUAL RE-KEYING OF CARRIED-OVER LISTS
000300* TIMP004 RSKMDY  22/03/1988 - CORRECTED HEADER COLUMN COMPARE,   TIMP004
000310*                   "IS CHECK LIST" WAS BEING READ ONE SHORT
000320* TIMP009 RSKPLB  14/09/1999 - Y2K REMEDIATION REVIEW - NO        TIMP009
000330*                   2-DIGIT YEAR FIELDS ARE PROCESSED BY THIS
000340*                   PROGRAM, DUE-DATE IS CARRIED THROUGH
000350*                   VERBATIM AND UNPARSED
000360* TIMP014 RSKJPK  18/11/1999 - WIDEN TITLE FIELD TO 100 BYTES,    TIMP014
000370*                   SOME EXPORTS CARRY VERY LONG TASK TITLES
000380* TIMP022 RSKJPK  17/06/2005 - ADD SMART-QUOTE AND EN/EM DASH     TIMP022
000390*                   SUBSTITUTION TO TEXT CLEANING (REQ CR-1140)
000400* TIMP029 RSKTHN  19/07/2022 - ADD PARENT-ID / SUB-TASK           TIMP029
000410*                   HIERARCHY SUPPORT, FLATTENED VIA A
000420*                   NON-RECURSIVE TABLE WALK (REQ TASK-8802) -
000430*                   THIS COMPILER DOES NOT SUPPORT RECURSIVE
000440*                   PERFORM
000450* TIMP033 RSKTHN  05/02/2023 - APPEND FOLDER/LIST/STATUS AND      TIMP033
000460*                   TAG LABELS TO CONTENT AS @LABEL TOKENS
000470* TIMP038 RSKTHN  11/11/2023 - SPLIT OUTPUT INTO 300-TASK PARTS   TIMP038
000480*                   WITH A PART_n_OF_m TAG, TARGET IMPORTER
000490*                   REJECTS FILES OVER 300 ROWS (REQ TASK-9944)
000500* TIMP041 RSKHYT  30/01/2024 - RAISED WK-N-MAX-TASKS FROM 2000    TIMP041
000510*                   TO 4000, LARGE EXPORTS WERE ABENDING COM0299
000520* TIMP047 RSKHYT  19/08/2024 - DISABLE-PRIORITY-MAPPING PARAM     TIMP047
000530*                   ADDED FOR SHOPS THAT DO NOT USE PRIORITY
000540*                   (REQ TASK-10285)
000550* TIMP051 RSKDVN  14/03/2025 - CORRECTED HEADER-LINE MOVE (WAS    TIMP051
000560*                   USING AN ILLEGAL & CONCATENATION AND RAN
000570*                   THE WRITE ON THE SAME SENTENCE), TRIMMED
000580*                   THE FILE NAME ON THE SUMMARY DISPLAY, AND
000590*                   DUMP THE BAD HEADER LINE ON A HEADER MISMATCH
000600*                   (AUDIT FINDING, JOB ABENDED CLEAN BUT THE
000610*                   SUMMARY LINE DID NOT MATCH THE RUNBOOK)
000620* TIMP052 RSKDVN  21/03/2025 - DATE-WRITTEN RESTATED IN THE       TIMP052
000630*                   SHOP'S DD MON YYYY FORM, AND FOUR STAND-
000640*                   ALONE COUNTERS/SWITCHES PROMOTED FROM 01 TO
000650*                   77 LEVEL (AUDIT FINDING)
000660* TIMP053 RSKDVN  09/08/2025 - REMOVED THE CLASS TEST FOR LABEL   TIMP053
000670*                   CHARACTERS (NOT A SHOP CONVENTION - REPLACED
000680*                   WITH A PLAIN RANGE COMPARE), REWORDED SEVERAL
000690*                   BANNER COMMENTS THAT WERE STILL CITING THE
000700*                   OLD REQUIREMENTS-DOC RULE NUMBERS INSTEAD OF
000710*                   PLAIN LANGUAGE, CORRECTED THE TIMP014 DATE SO
000720*                   THE HISTORY READS IN ORDER, AND ADDED FIELD
000730*                   AND PARAGRAPH COMMENTARY THROUGHOUT (AUDIT
000740*                   FINDING - THIS MEMBER WAS UNDER-COMMENTED FOR
000750*                   ITS SIZE)
000760*===========================================================*
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER. IBM-AS400.
000800 OBJECT-COMPUTER. IBM-AS400.
000810 SPECIAL-NAMES.
000820     UPSI-0 IS UPSI-SWITCH-0
000830         ON  STATUS IS U0-RUN-BANNER-ON
000840         OFF STATUS IS U0-RUN-BANNER-OFF.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT SOURCE-EXPORT ASSIGN TO WK-C-SRC-FILE-NAME
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WK-C-SRC-FILE-STATUS.
000900     SELECT TARGET-IMPORT ASSIGN TO WK-C-TGT-FILE-NAME
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WK-C-TGT-FILE-STATUS.
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  SOURCE-EXPORT
000960     LABEL RECORDS ARE OMITTED
000970     DATA RECORD IS WK-C-SRC-LINE.
000980 01  WK-C-SRC-LINE                  PIC X(2000).
000990 01  WK-C-SRC-LINE-DUMP REDEFINES WK-C-SRC-LINE.
001000     05  WK-C-SRC-LINE-LEAD         PIC X(80).
001010     05  FILLER                     PIC X(1920).
001020*                        TIMP051 - FIRST 80 BYTES OF THE INPUT
001030*                        LINE - DISPLAYED WHEN THE HEADER ROW
001040*                        FAILS THE HEADER COMPARE SO OPS CAN SEE
001050*                        WHAT WAS ACTUALLY ON THE BAD LINE
001060 FD  TARGET-IMPORT
001070     LABEL RECORDS ARE OMITTED
001080     DATA RECORD IS WK-C-TGT-LINE.
001090 01  WK-C-TGT-LINE                  PIC X(700).
001100 01  WK-C-TGT-LINE-DUMP REDEFINES WK-C-TGT-LINE.
001110     05  WK-C-TGT-LINE-LEAD         PIC X(80).
001120     05  FILLER                     PIC X(620).
001130*                        FIRST 80 BYTES OF THE OUTPUT RECORD -
001140*                        DISPLAYED ON A WRITE FAILURE SO OPS
001150*                        CAN SEE WHICH ROW BLEW UP THE JOB
001160 WORKING-STORAGE SECTION.
001170 01  FILLER                         PIC X(32) VALUE
001180     "TRFXTIMP WORKING STORAGE BEGINS".
001190
001200*---------------------------------------------------------------*
001210* FILE STATUS WORK AREAS - ONE ASCMWS COPY PER FILE OWNED
001220*---------------------------------------------------------------*
001230 01  WK-C-SRC-COMMON.
001240     COPY ASCMWS REPLACING ==WK-C-FILE-STATUS==
001250                         BY ==WK-C-SRC-FILE-STATUS==
001260                           ==WK-C-SUCCESSFUL==
001270                         BY ==WK-C-SRC-SUCCESSFUL==
001280                           ==WK-C-END-OF-FILE==
001290                         BY ==WK-C-SRC-EOF==
001300                           ==WK-C-RECORD-NOT-FOUND==
001310                         BY ==WK-C-SRC-NOT-FOUND==
001320                           ==WK-C-DUPLICATE-KEY==
001330                         BY ==WK-C-SRC-DUP-KEY==
001340                           ==WK-C-PERMANENT-ERROR==
001350                         BY ==WK-C-SRC-PERM-ERROR==.
001360 01  WK-C-TGT-COMMON.
001370     COPY ASCMWS REPLACING ==WK-C-FILE-STATUS==
001380                         BY ==WK-C-TGT-FILE-STATUS==
001390                           ==WK-C-SUCCESSFUL==
001400                         BY ==WK-C-TGT-SUCCESSFUL==
001410                           ==WK-C-END-OF-FILE==
001420                         BY ==WK-C-TGT-EOF==
001430                           ==WK-C-RECORD-NOT-FOUND==
001440                         BY ==WK-C-TGT-NOT-FOUND==
001450                           ==WK-C-DUPLICATE-KEY==
001460                         BY ==WK-C-TGT-DUP-KEY==
001470                           ==WK-C-PERMANENT-ERROR==
001480                         BY ==WK-C-TGT-PERM-ERROR==.
001490
001500*---------------------------------------------------------------*
001510* DYNAMIC FILE NAMES - TARGET NAME CHANGES PER OUTPUT PART
001520*---------------------------------------------------------------*
001530 01  WK-C-FILE-NAMES.
001540     05  WK-C-SRC-FILE-NAME         PIC X(50).
001550     05  WK-C-TGT-FILE-NAME         PIC X(50).
001560     05  WK-N-TGT-FILE-NAME-LEN     PIC 9(04) COMP.
001570*                        TIMP051 - ACTUAL LENGTH OF THE NAME
001580*                        MOVED ABOVE, SO D090 CAN DISPLAY IT
001590*                        WITHOUT THE TRAILING PIC X(50) PAD
001600     05  WK-C-DISABLE-PRI           PIC X(01).
001610     05  FILLER                     PIC X(01).
001620
001630*---------------------------------------------------------------*
001640* SOURCE ROW SCRATCH AREA AND TASK / HIERARCHY TABLES
001650*---------------------------------------------------------------*
001660 01  WK-I-SOURCE-SCRATCH.
001670     COPY TIMPSRC.
001680 01  WK-O-TARGET-SCRATCH.
001690     COPY TIMPTGT.
001700 01  WK-T-TABLES.
001710     COPY TIMPTAB.
001720
001730*---------------------------------------------------------------*
001740* EXPECTED HEADER LINE - REQ TASK-4471
001750*---------------------------------------------------------------*
001760 01  WK-C-EXPECTED-HEADER          PIC X(230) VALUE
001770     "Folder Name,List Name,Title,Kind,Tags,Content,Is Check li
001780-    "st,Start Date,Due Date,Reminder,Repeat,Priority,Status,Cr
001790-    "eated Time,Completed Time,Order,Timezone,Is All Day,Is Fl
001800-    "oating,Column Name,Column Order,View Mode,taskId,parentId".
001810 77  WK-N-EXPECTED-HEADER-LEN      PIC 9(03) COMP VALUE 228.
001820 77  WK-N-META-LINES               PIC 9(01) COMP VALUE 6.
001830 77  WK-N-META-CTR                 PIC 9(01) COMP VALUE ZERO.
001840 77  WK-C-SRC-EOF-SW               PIC X(01) VALUE "N".
001850*                        TIMP052 - STAND-ALONE SWITCH, PROMOTED
001860*                        FROM 01 TO 77 PER SHOP CONVENTION FOR
001870*                        LONE COUNTERS/FLAGS NOT PART OF A GROUP
001880
001890*---------------------------------------------------------------*
001900* UTF-8 SUBSTITUTION CONSTANTS - TEXT CLEANING (TIMP022)
001910*---------------------------------------------------------------*
001920 01  WK-C-UTF8-CONSTANTS.
001930     05  WK-C-UTF8-LDQ              PIC X(03) VALUE X"E2809C".
001940     05  WK-C-UTF8-RDQ              PIC X(03) VALUE X"E2809D".
001950     05  WK-C-UTF8-LSQ              PIC X(03) VALUE X"E28098".
001960     05  WK-C-UTF8-RSQ              PIC X(03) VALUE X"E28099".
001970     05  WK-C-UTF8-ENDASH           PIC X(03) VALUE X"E28093".
001980     05  WK-C-UTF8-EMDASH           PIC X(03) VALUE X"E28094".
001990     05  WK-C-UTF8-ELLIPS           PIC X(03) VALUE X"E280A6".
002000     05  WK-C-UTF8-ZWSP             PIC X(03) VALUE X"E2808B".
002010     05  WK-C-UTF8-ZWNJ             PIC X(03) VALUE X"E2808C".
002020     05  WK-C-UTF8-ZWJ              PIC X(03) VALUE X"E2808D".
002030     05  WK-C-UTF8-BOM              PIC X(03) VALUE X"EFBBBF".
002040     05  WK-C-DQUOTE                PIC X(01) VALUE X"22".
002050     05  FILLER                     PIC X(01).
002060
002070*---------------------------------------------------------------*
002080* TEXT AND LABEL CLEANING SCRATCH AREA
002090*---------------------------------------------------------------*
002100 01  WK-C-CLEANING-AREA.
002110     05  WK-C-CLEAN-IN              PIC X(600).
002120*                        RAW FIELD ON THE WAY IN, BEFORE CLEANING
002130     05  WK-C-SCAN-BUF              PIC X(600).
002140*                        BYTE-BY-BYTE SCAN OUTPUT, BEFORE THE
002150*                        WHITESPACE COLLAPSE PASS
002160     05  WK-C-CLEAN-OUT             PIC X(600).
002170*                        FINISHED, CLEANED FIELD
002180     05  WK-C-CLEAN-TITLE           PIC X(300).
002190*                        CLEANED TITLE HELD ACROSS THE LABEL-
002200*                        DERIVATION STEP SO IT CAN BE RE-USED
002210     05  WK-N-FIRST                 PIC 9(04) COMP.
002220     05  WK-N-LAST                  PIC 9(04) COMP.
002230*                        FIRST/LAST NON-BLANK BYTE OF THE FIELD
002240     05  WK-N-P                     PIC 9(04) COMP.
002250*                        SCAN POINTER, SHARED BY E100 AND E200
002260     05  WK-N-SCAN-LEN              PIC 9(04) COMP.
002270     05  WK-N-CLEAN-OUT-LEN         PIC 9(04) COMP.
002280     05  WK-C-LAST-WAS-WS           PIC X(01).
002290     05  WK-C-LAST-APPENDED         PIC X(01).
002300     05  WK-C-B1                    PIC X(01).
002310     05  WK-C-B2                    PIC X(01).
002320     05  WK-C-B3                    PIC X(01).
002330*                        UP TO THREE LOOK-AHEAD BYTES FOR
002340*                        DECODING A MULTI-BYTE UTF-8 SEQUENCE
002350     05  WK-C-B3GRP                 PIC X(03).
002360     05  WK-C-APPEND-CH             PIC X(01).
002370     05  WK-C-NORDIC-2ND-BYTE       PIC X(01).
002380     05  WK-C-LABEL-SUFFIX          PIC X(400).
002390     05  WK-N-LABEL-SUFFIX-LEN      PIC 9(04) COMP.
002400*                        GROWING " @label1 @label2 ..." SUFFIX
002410*                        APPENDED TO THE TASK'S CONTENT FIELD
002420     05  WK-C-ONE-LABEL             PIC X(160).
002430     05  WK-N-ONE-LABEL-LEN         PIC 9(04) COMP.
002440     05  WK-C-ONE-TAG-RAW           PIC X(150).
002450     05  WK-N-TAG-PTR               PIC 9(04) COMP.
002460     05  WK-N-TAGS-LEN              PIC 9(04) COMP.
002470     05  WK-C-TRIM-SCRATCH          PIC X(300).
002480     05  WK-N-TRIM-LEN              PIC 9(04) COMP.
002490*                        GENERAL-PURPOSE TRAILING-BLANK TRIM,
002500*                        SHARED BY SEVERAL PARAGRAPHS
002510     05  WK-N-TQ                    PIC 9(04) COMP.
002520     05  WK-N-TQ2                   PIC 9(04) COMP.
002530     05  WK-C-TRIM-FOUND            PIC X(01).
002540     05  WK-C-TASK-WRITTEN          PIC X(01).
002550*                        "Y" IF THE TASK ROW SURVIVED CLEANING
002560*                        AND WAS ACTUALLY WRITTEN TO THE OUTPUT
002570     05  WK-C-NOTE-VALID            PIC X(01).
002580     05  WK-N-NL-COUNT              PIC 9(04) COMP.
002590     05  WK-N-CHK                   PIC 9(04) COMP.
002600     05  FILLER                     PIC X(01).
002610
002620*---------------------------------------------------------------*
002630* HIERARCHY WALK SCRATCH - USED BY B-SERIES PARAGRAPHS
002640*---------------------------------------------------------------*
002650 01  WK-N-WALK-SCRATCH.
002660     05  WK-N-PUSH-IDX              PIC 9(04) COMP.
002670*                        TABLE INDEX ABOUT TO GO ON THE STACK
002680     05  WK-N-PUSH-LEVEL            PIC 9(04) COMP.
002690*                        NESTING LEVEL THAT ENTRY WILL CARRY
002700     05  WK-N-CUR-IDX               PIC 9(04) COMP.
002710     05  WK-N-CUR-LEVEL             PIC 9(04) COMP.
002720*                        INDEX/LEVEL OF THE ENTRY JUST POPPED
002730     05  WK-N-REV                   PIC 9(04) COMP.
002740*                        REVERSE-ORDER SUBSCRIPT SO CHILDREN
002750*                        COME BACK OFF THE STACK IN EXPORT ORDER
002760     05  FILLER                     PIC X(01).
002770
002780*---------------------------------------------------------------*
002790* CSV PARSE (INPUT) AND CSV QUOTE (OUTPUT) SCRATCH
002800*---------------------------------------------------------------*
002810 01  WK-C-CSV-PARSE-AREA.
002820     05  WK-N-CSV-PTR               PIC 9(04) COMP.
002830*                        POSITION OF THE NEXT BYTE TO TOKENISE
002840     05  WK-N-SRC-LINE-LEN          PIC 9(04) COMP.
002850     05  WK-C-CSV-TOKEN             PIC X(300).
002860     05  WK-N-CSV-TOKEN-LEN         PIC 9(04) COMP.
002870     05  WK-N-FIELD-NO              PIC 9(02) COMP.
002880*                        WHICH OF THE 24 EXPORT COLUMNS THIS IS
002890     05  WK-C-CSV-INSIDE-QUOTES     PIC X(01).
002900     05  WK-C-CSV-FIELD-DONE        PIC X(01).
002910     05  FILLER                     PIC X(01).
002920
002930 01  WK-C-CSV-QUOTE-AREA.
002940     05  WK-C-QIN                   PIC X(300).
002950*                        FIELD GOING INTO THE CSV QUOTER
002960     05  WK-N-QIN-LEN               PIC 9(04) COMP.
002970     05  WK-C-QOUT                  PIC X(610).
002980*                        FIELD COMING OUT, QUOTED IF IT NEEDED IT
002990     05  WK-N-QOUT-LEN              PIC 9(04) COMP.
003000     05  WK-N-QPTR                  PIC 9(04) COMP.
003010     05  WK-C-NEEDS-QUOTE           PIC X(01).
003020     05  WK-N-G                     PIC 9(04) COMP.
003030     05  WK-C-APPEND-LAST           PIC X(01).
003040*                        "Y" SUPPRESSES THE TRAILING COMMA ON
003050*                        THE LAST FIELD OF THE OUTPUT RECORD
003060     05  WK-N-LINE-PTR              PIC 9(04) COMP.
003070*                        STRING POINTER INTO WK-C-TGT-LINE
003080     05  FILLER                     PIC X(01).
003090
003100*---------------------------------------------------------------*
003110* PART-SPLIT AND NUMERIC-EDIT SCRATCH
003120*---------------------------------------------------------------*
003130 01  WK-N-PART-AREA.
003140     05  WK-N-PART-NUMBER           PIC 9(04) COMP.
003150     05  WK-N-PART-TOTAL            PIC 9(04) COMP.
003160*                        HOW MANY 300-TASK OUTPUT FILES THIS RUN
003170*                        WILL PRODUCE
003180     05  WK-N-PART-REM              PIC 9(04) COMP.
003190     05  WK-N-PART-START-SEQ        PIC 9(04) COMP.
003200     05  WK-N-PART-END-SEQ          PIC 9(04) COMP.
003210*                        FIRST/LAST DFS SEQUENCE NUMBER BELONGING
003220*                        TO THE PART CURRENTLY BEING WRITTEN
003230     05  WK-C-PART-NO-TXT           PIC X(04).
003240     05  WK-N-PART-NO-LEN           PIC 9(02) COMP.
003250     05  WK-C-PART-TOTAL-TXT        PIC X(04).
003260     05  WK-N-PART-TOTAL-LEN        PIC 9(02) COMP.
003270     05  WK-C-PART-TAG-TEXT         PIC X(20).
003280     05  WK-N-PART-TAG-LEN          PIC 9(02) COMP.
003290*                        THE "part_n_of_m" TAG TEXT ITSELF
003300     05  FILLER                     PIC X(01).
003310
003320 01  WK-N-EDIT-AREA.
003330     05  WK-N-EDIT-VALUE            PIC 9(04) COMP.
003340     05  WK-C-EDIT-NUM              PIC 9(04).
003350     05  WK-C-EDIT-NUM-X REDEFINES WK-C-EDIT-NUM PIC X(04).
003360*                        ALPHANUMERIC VIEW - LETS F100 REFERENCE
003370*                        MODIFY THE ZERO-PADDED DIGITS DIRECTLY
003380     05  WK-N-EQ                    PIC 9(01) COMP.
003390     05  WK-N-EDIT-LEN              PIC 9(02) COMP.
003400     05  WK-C-EDIT-RESULT           PIC X(04).
003410     05  FILLER                     PIC X(01).
003420
003430 LINKAGE SECTION.
003440 01  WK-C-TIMP-PARMS.
003450     05  WK-C-TIMP-INPUT-PATH       PIC X(50).
003460     05  WK-C-TIMP-DISABLE-PRI      PIC X(01).
003470     05  FILLER                     PIC X(01).
003480
003490 PROCEDURE DIVISION USING WK-C-TIMP-PARMS.
003500
003510*    OVERALL JOB FLOW - OPEN AND VALIDATE THE EXPORT, BUILD THE
003520*    TASK HIERARCHY, SPLIT IT INTO OUTPUT FILES, THEN CLOSE DOWN.
003530 MAIN-MODULE.
003540     PERFORM A000-OPEN-VALIDATE-INPUT THRU A099-OPEN-VAL-EX.
003550     PERFORM B000-BUILD-HIERARCHY THRU B099-BUILD-HIER-EX.
003560     PERFORM C000-SPLIT-INTO-PARTS THRU C099-SPLIT-PARTS-EX.
003570     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PGM-EX.
003580     GOBACK.
003590
003600*===========================================================*
003610* A-SERIES - OPEN INPUT, VALIDATE HEADER, LOAD TASK TABLE
003620*===========================================================*
003630*    OPENS THE TICKTICK EXPORT, SKIPS THE METADATA BANNER, CHECKS
003640*    THE COLUMN HEADER AND LOADS EVERY DATA ROW INTO THE TABLE.
003650 A000-OPEN-VALIDATE-INPUT.
003660     MOVE WK-C-TIMP-INPUT-PATH TO WK-C-SRC-FILE-NAME.
003670     MOVE WK-C-TIMP-DISABLE-PRI TO WK-C-DISABLE-PRI.
003680     OPEN INPUT SOURCE-EXPORT.
003690     IF NOT WK-C-SRC-SUCCESSFUL
003700         DISPLAY "TRFXTIMP - OPEN FILE ERROR - SOURCE-EXPORT"
003710         DISPLAY "FILE STATUS IS " WK-C-SRC-FILE-STATUS
003720         GO TO Y900-ABNORMAL-TERMINATION
003730     END-IF.
003740     PERFORM A005-SKIP-METADATA-LINES.
003750     PERFORM A010-CHECK-HEADER-COLUMNS.
003760     MOVE ZERO TO WK-N-TASK-COUNT.
003770     PERFORM A020-LOAD-TASK-TABLE THRU A029-LOAD-TABLE-EX.
003780 A099-OPEN-VAL-EX.
003790     EXIT.
003800
003810 A005-SKIP-METADATA-LINES.
003820*    TICKTICK PLACES SIX METADATA LINES AHEAD OF THE COLUMN
003830*    HEADER - VERSION STAMP, TIMEZONE, EXPORT DATE AND THREE
003840*    BLANK SPACER LINES. THEY ARE DISCARDED.
003850     MOVE 1 TO WK-N-META-CTR.
003860     PERFORM A006-SKIP-ONE-METADATA-LINE
003870         VARYING WK-N-META-CTR FROM 1 BY 1
003880         UNTIL WK-N-META-CTR > WK-N-META-LINES.
003890
003900*    READS AND DISCARDS ONE OF THE SIX METADATA LINES.
003910 A006-SKIP-ONE-METADATA-LINE.
003920     READ SOURCE-EXPORT
003930         AT END
003940             DISPLAY "TRFXTIMP - UNEXPECTED EOF IN METADATA"
003950             GO TO Y900-ABNORMAL-TERMINATION
003960     END-READ.
003970
003980 A010-CHECK-HEADER-COLUMNS.
003990*    TIMP004 - MUST COMPARE THE FULL 228-BYTE HEADER, NOT JUST
004000*    THE FIRST FEW COLUMNS.
004010     MOVE "N" TO WK-C-SRC-EOF-SW.
004020     READ SOURCE-EXPORT
004030         AT END
004040             MOVE "Y" TO WK-C-SRC-EOF-SW
004050     END-READ.
004060     IF WK-C-SRC-EOF-SW = "Y"
004070         DISPLAY "TRFXTIMP - UNEXPECTED EOF - NO HEADER ROW"
004080         GO TO Y900-ABNORMAL-TERMINATION
004090     END-IF.
004100     IF WK-C-SRC-LINE(1:WK-N-EXPECTED-HEADER-LEN) NOT =
004110         WK-C-EXPECTED-HEADER(1:WK-N-EXPECTED-HEADER-LEN)
004120         DISPLAY "Invalid CSV file: Header doesn't match Tick"
004130             "Tick format"
004140         DISPLAY "HEADER ROW READ WAS: " WK-C-SRC-LINE-LEAD
004150         GO TO Y900-ABNORMAL-TERMINATION
004160     END-IF.
004170
004180*    READS DATA ROWS UNTIL END OF FILE, PARSING AND STORING EACH
004190*    ONE INTO THE IN-MEMORY TASK TABLE.
004200 A020-LOAD-TASK-TABLE.
004210     MOVE "N" TO WK-C-SRC-EOF-SW.
004220     PERFORM A025-READ-ONE-DATA-ROW UNTIL WK-C-SRC-EOF-SW = "Y".
004230 A029-LOAD-TABLE-EX.
004240     EXIT.
004250
004260*    READS ONE ROW, MEASURES ITS TRUE LENGTH, TOKENISES THE 24
004270*    CSV COLUMNS AND FILES THE ROW AWAY.
004280 A025-READ-ONE-DATA-ROW.
004290     READ SOURCE-EXPORT
004300         AT END
004310             MOVE "Y" TO WK-C-SRC-EOF-SW
004320     END-READ.
004330     IF WK-C-SRC-EOF-SW NOT = "Y"
004340         PERFORM A032-COMPUTE-LINE-LEN
004350         PERFORM A030-PARSE-CSV-LINE THRU A039-PARSE-LINE-EX
004360         PERFORM A040-STORE-TASK-ROW
004370     END-IF.
004380
004390*    TRAILING-SPACE PADDED LINE - SCAN BACK FROM THE END TO FIND
004400*    THE LAST NON-BLANK BYTE SO THE PARSER DOES NOT TOKENISE PAD.
004410 A032-COMPUTE-LINE-LEN.
004420     MOVE ZERO TO WK-N-SRC-LINE-LEN.
004430     MOVE 2000 TO WK-N-TQ2.
004440     MOVE "N" TO WK-C-TRIM-FOUND.
004450     PERFORM A033-CHECK-ONE-LINE-CHAR
004460         UNTIL WK-N-TQ2 < 1 OR WK-C-TRIM-FOUND = "Y".
004470
004480*    ONE BACKWARD SCAN STEP FOR A032.
004490 A033-CHECK-ONE-LINE-CHAR.
004500     IF WK-C-SRC-LINE(WK-N-TQ2:1) NOT = SPACE
004510         MOVE WK-N-TQ2 TO WK-N-SRC-LINE-LEN
004520         MOVE "Y" TO WK-C-TRIM-FOUND
004530     ELSE
004540         SUBTRACT 1 FROM WK-N-TQ2
004550     END-IF.
004560
004570*    SPLITS ONE INPUT LINE INTO ITS 24 TICKTICK EXPORT COLUMNS,
004580*    HONOURING DOUBLE-QUOTE WRAPPING AND EMBEDDED COMMAS.
004590 A030-PARSE-CSV-LINE.
004600     MOVE 1 TO WK-N-CSV-PTR.
004610     PERFORM A035-NEXT-CSV-TOKEN THRU A038-NEXT-TOKEN-EX
004620         VARYING WK-N-FIELD-NO FROM 1 BY 1 UNTIL
004630         WK-N-FIELD-NO > 24.
004640 A039-PARSE-LINE-EX.
004650     EXIT.
004660
004670*    EXTRACTS ONE CSV FIELD FROM THE CURRENT POINTER POSITION,
004680*    TRACKING WHETHER THE FIELD IS QUOTE-WRAPPED.
004690 A035-NEXT-CSV-TOKEN.
004700     MOVE SPACES TO WK-C-CSV-TOKEN.
004710     MOVE ZERO TO WK-N-CSV-TOKEN-LEN.
004720     MOVE "N" TO WK-C-CSV-INSIDE-QUOTES.
004730     IF WK-N-CSV-PTR <= WK-N-SRC-LINE-LEN
004740         IF WK-C-SRC-LINE(WK-N-CSV-PTR:1) = WK-C-DQUOTE
004750             MOVE "Y" TO WK-C-CSV-INSIDE-QUOTES
004760             ADD 1 TO WK-N-CSV-PTR
004770         END-IF
004780     END-IF.
004790     MOVE "N" TO WK-C-CSV-FIELD-DONE.
004800     PERFORM A036-CSV-TOKEN-ONE-CHAR UNTIL
004810         WK-C-CSV-FIELD-DONE = "Y".
004820     PERFORM A037-STORE-CSV-FIELD.
004830     IF WK-N-CSV-PTR <= WK-N-SRC-LINE-LEN
004840         IF WK-C-SRC-LINE(WK-N-CSV-PTR:1) = ","
004850             ADD 1 TO WK-N-CSV-PTR
004860         END-IF
004870     END-IF.
004880 A038-NEXT-TOKEN-EX.
004890     EXIT.
004900
004910*    ONE CHARACTER OF TOKEN-SCAN - HANDLES THE DOUBLED DOUBLE-
004920*    QUOTE ESCAPE SEQUENCE AND THE FIELD-END DELIMITER.
004930 A036-CSV-TOKEN-ONE-CHAR.
004940     IF WK-N-CSV-PTR > WK-N-SRC-LINE-LEN
004950         MOVE "Y" TO WK-C-CSV-FIELD-DONE
004960     ELSE
004970         MOVE WK-C-SRC-LINE(WK-N-CSV-PTR:1) TO WK-C-B1
004980         IF WK-C-CSV-INSIDE-QUOTES = "Y"
004990             IF WK-C-B1 = WK-C-DQUOTE
005000                 IF WK-N-CSV-PTR < WK-N-SRC-LINE-LEN AND
005010                     WK-C-SRC-LINE(WK-N-CSV-PTR + 1:1) =
005020                         WK-C-DQUOTE
005030                     PERFORM A045-APPEND-CSV-CHAR
005040                     ADD 2 TO WK-N-CSV-PTR
005050                 ELSE
005060                     MOVE "N" TO WK-C-CSV-INSIDE-QUOTES
005070                     ADD 1 TO WK-N-CSV-PTR
005080                 END-IF
005090             ELSE
005100                 PERFORM A045-APPEND-CSV-CHAR
005110                 ADD 1 TO WK-N-CSV-PTR
005120             END-IF
005130         ELSE
005140             IF WK-C-B1 = ","
005150                 MOVE "Y" TO WK-C-CSV-FIELD-DONE
005160             ELSE
005170                 PERFORM A045-APPEND-CSV-CHAR
005180                 ADD 1 TO WK-N-CSV-PTR
005190             END-IF
005200         END-IF
005210     END-IF.
005220
005230*    APPENDS ONE CHARACTER TO THE CURRENT CSV TOKEN BUFFER.
005240 A045-APPEND-CSV-CHAR.
005250     IF WK-N-CSV-TOKEN-LEN < 300
005260         ADD 1 TO WK-N-CSV-TOKEN-LEN
005270         MOVE WK-C-B1 TO WK-C-CSV-TOKEN(WK-N-CSV-TOKEN-LEN:1)
005280     END-IF.
005290
005300*    FILES THE JUST-PARSED TOKEN INTO ITS COLUMN OF THE SOURCE
005310*    SCRATCH RECORD, KEYED BY THE COLUMN NUMBER.
005320 A037-STORE-CSV-FIELD.
005330     EVALUATE WK-N-FIELD-NO
005340         WHEN 1  MOVE WK-C-CSV-TOKEN TO WK-I-FOLDER-NAME
005350         WHEN 2  MOVE WK-C-CSV-TOKEN TO WK-I-LIST-NAME
005360         WHEN 3  MOVE WK-C-CSV-TOKEN TO WK-I-TITLE
005370         WHEN 4  MOVE WK-C-CSV-TOKEN TO WK-I-KIND
005380         WHEN 5  MOVE WK-C-CSV-TOKEN TO WK-I-TAGS
005390         WHEN 6  MOVE WK-C-CSV-TOKEN TO WK-I-CONTENT
005400         WHEN 7  MOVE WK-C-CSV-TOKEN TO WK-I-IS-CHECKLIST
005410         WHEN 8  MOVE WK-C-CSV-TOKEN TO WK-I-START-DATE
005420         WHEN 9  MOVE WK-C-CSV-TOKEN TO WK-I-DUE-DATE
005430         WHEN 10 MOVE WK-C-CSV-TOKEN TO WK-I-REMINDER
005440         WHEN 11 MOVE WK-C-CSV-TOKEN TO WK-I-REPEAT
005450         WHEN 12 PERFORM A046-STORE-PRIORITY-FIELD
005460         WHEN 13 MOVE WK-C-CSV-TOKEN TO WK-I-STATUS
005470         WHEN 14 MOVE WK-C-CSV-TOKEN TO WK-I-CREATED-TIME
005480         WHEN 15 MOVE WK-C-CSV-TOKEN TO WK-I-COMPLETED-TIME
005490         WHEN 16 MOVE WK-C-CSV-TOKEN TO WK-I-ORDER
005500         WHEN 17 MOVE WK-C-CSV-TOKEN TO WK-I-TIMEZONE
005510         WHEN 18 MOVE WK-C-CSV-TOKEN TO WK-I-IS-ALL-DAY
005520         WHEN 19 MOVE WK-C-CSV-TOKEN TO WK-I-IS-FLOATING
005530         WHEN 20 MOVE WK-C-CSV-TOKEN TO WK-I-COLUMN-NAME
005540         WHEN 21 MOVE WK-C-CSV-TOKEN TO WK-I-COLUMN-ORDER
005550         WHEN 22 MOVE WK-C-CSV-TOKEN TO WK-I-VIEW-MODE
005560         WHEN 23 MOVE WK-C-CSV-TOKEN TO WK-I-TASK-ID
005570         WHEN 24 MOVE WK-C-CSV-TOKEN TO WK-I-PARENT-ID
005580         WHEN OTHER
005590             CONTINUE
005600     END-EVALUATE.
005610
005620*    PRIORITY COLUMN ARRIVES AS ASCII TEXT - CONVERT TO A
005630*    SINGLE DIGIT BEFORE FILING IT.
005640 A046-STORE-PRIORITY-FIELD.
005650     IF WK-N-CSV-TOKEN-LEN = 1 AND WK-C-CSV-TOKEN(1:1)
005660         IS NUMERIC
005670         MOVE WK-C-CSV-TOKEN(1:1) TO WK-I-PRIORITY
005680     ELSE
005690         MOVE 9 TO WK-I-PRIORITY
005700     END-IF.
005710
005720*    COPIES THE PARSED SOURCE ROW INTO THE NEXT FREE TASK TABLE
005730*    ENTRY. ABENDS THE JOB IF THE EXPORT EXCEEDS THE TABLE LIMIT.
005740 A040-STORE-TASK-ROW.
005750     IF WK-N-TASK-COUNT >= WK-N-MAX-TASKS
005760         DISPLAY "TRFXTIMP - TOO MANY TASKS - COM0299"
005770         GO TO Y900-ABNORMAL-TERMINATION
005780     END-IF.
005790     ADD 1 TO WK-N-TASK-COUNT.
005800     SET WK-X-TASK TO WK-N-TASK-COUNT.
005810     MOVE WK-I-FOLDER-NAME TO WK-T-FOLDER(WK-X-TASK).
005820     MOVE WK-I-LIST-NAME   TO WK-T-LIST(WK-X-TASK).
005830     MOVE WK-I-TITLE       TO WK-T-TITLE(WK-X-TASK).
005840     MOVE WK-I-TAGS        TO WK-T-TAGS(WK-X-TASK).
005850     MOVE WK-I-CONTENT     TO WK-T-CONTENT(WK-X-TASK).
005860     MOVE WK-I-DUE-DATE    TO WK-T-DUE-DATE(WK-X-TASK).
005870     MOVE WK-I-PRIORITY    TO WK-T-PRIORITY(WK-X-TASK).
005880     MOVE WK-I-STATUS      TO WK-T-STATUS(WK-X-TASK).
005890     MOVE WK-I-TASK-ID     TO WK-T-TASK-ID(WK-X-TASK).
005900     MOVE WK-I-PARENT-ID   TO WK-T-PARENT-ID(WK-X-TASK).
005910     MOVE ZERO             TO WK-T-INDENT(WK-X-TASK).
005920     MOVE "N"              TO WK-T-VISITED(WK-X-TASK).
005930
005940*===========================================================*
005950* B-SERIES - HIERARCHY WALK (BATCH FLOW STEPS 2-3)
005960* NON-RECURSIVE - THIS SHOP'S COMPILER DOES NOT SUPPORT
005970* RECURSIVE PERFORM, SO THE SUBTREE WALK USES AN EXPLICIT
005980* STACK TABLE (WK-T-WALK-STACK) IN PLACE OF RECURSION.
005990*===========================================================*
006000 B000-BUILD-HIERARCHY.
006010     MOVE ZERO TO WK-N-SEQ-COUNT.
006020     PERFORM B005-CLEAR-VISITED-ONE
006030         VARYING WK-X-TASK FROM 1 BY 1 UNTIL
006040         WK-X-TASK > WK-N-TASK-COUNT.
006050     PERFORM B008-WALK-IF-ROOT
006060         VARYING WK-X-TASK FROM 1 BY 1 UNTIL
006070         WK-X-TASK > WK-N-TASK-COUNT.
006080*    SAFETY NET - A PARENT-ID THAT NEVER MATCHED A TASK-ID IN
006090*    THE EXPORT IS TREATED AS A ROOT SO THE ROW IS NEVER LOST.
006100     PERFORM B009-WALK-IF-ORPHAN
006110         VARYING WK-X-TASK FROM 1 BY 1 UNTIL
006120         WK-X-TASK > WK-N-TASK-COUNT.
006130 B099-BUILD-HIER-EX.
006140     EXIT.
006150
006160*    RESETS THE VISITED FLAG ON ONE TABLE ENTRY BEFORE THE WALK
006170*    BEGINS.
006180 B005-CLEAR-VISITED-ONE.
006190     MOVE "N" TO WK-T-VISITED(WK-X-TASK).
006200
006210*    A TASK WITH NO PARENT-ID IS A TOP-OF-TREE TASK - WALK ITS
006220*    SUBTREE NOW SO ITS CHILDREN COME OUT IN THE RIGHT ORDER.
006230 B008-WALK-IF-ROOT.
006240     IF WK-T-PARENT-ID(WK-X-TASK) = SPACES
006250         PERFORM B010-WALK-SUBTREE
006260     END-IF.
006270
006280 B009-WALK-IF-ORPHAN.
006290     IF NOT WK-T-IS-VISITED(WK-X-TASK)
006300         PERFORM B010-WALK-SUBTREE
006310     END-IF.
006320
006330*    PUSHES THE GIVEN TASK ONTO THE WALK STACK AND POPS ENTRIES
006340*    OFF UNTIL THE WHOLE SUBTREE HAS BEEN VISITED.
006350 B010-WALK-SUBTREE.
006360     MOVE WK-X-TASK TO WK-N-PUSH-IDX.
006370     MOVE 1 TO WK-N-PUSH-LEVEL.
006380     MOVE ZERO TO WK-N-STACK-TOP.
006390     PERFORM B015-PUSH-STACK.
006400     PERFORM B016-POP-AND-VISIT-ONE UNTIL WK-N-STACK-TOP = ZERO.
006410
006420*    PUSHES ONE (TASK INDEX, NESTING LEVEL) PAIR ONTO THE WALK
006430*    STACK.
006440 B015-PUSH-STACK.
006450     ADD 1 TO WK-N-STACK-TOP.
006460     SET WK-X-STK TO WK-N-STACK-TOP.
006470     MOVE WK-N-PUSH-IDX TO WK-T-STACK-IDX(WK-X-STK).
006480     MOVE WK-N-PUSH-LEVEL TO WK-T-STACK-LEVEL(WK-X-STK).
006490
006500*    POPS ONE STACK ENTRY, ASSIGNS ITS OUTPUT SEQUENCE AND INDENT,
006510*    THEN PUSHES ITS OWN CHILDREN FOR LATER VISITING.
006520 B016-POP-AND-VISIT-ONE.
006530     SET WK-X-STK TO WK-N-STACK-TOP.
006540     MOVE WK-T-STACK-IDX(WK-X-STK) TO WK-N-CUR-IDX.
006550     MOVE WK-T-STACK-LEVEL(WK-X-STK) TO WK-N-CUR-LEVEL.
006560     SUBTRACT 1 FROM WK-N-STACK-TOP.
006570     SET WK-X-TASK TO WK-N-CUR-IDX.
006580     IF NOT WK-T-IS-VISITED(WK-X-TASK)
006590         MOVE "Y" TO WK-T-VISITED(WK-X-TASK)
006600         ADD 1 TO WK-N-SEQ-COUNT
006610         SET WK-X-SEQ TO WK-N-SEQ-COUNT
006620         MOVE WK-N-CUR-IDX TO WK-N-SEQ-ENTRY(WK-X-SEQ)
006630         PERFORM B020-ASSIGN-INDENT
006640         PERFORM B030-FIND-CHILDREN THRU B039-FIND-CHILD-EX
006650         PERFORM B040-PUSH-CHILD-REVERSED
006660             VARYING WK-N-REV FROM WK-N-CHILD-COUNT BY -1
006670             UNTIL WK-N-REV < 1
006680     END-IF.
006690
006700 B020-ASSIGN-INDENT.
006710*    INDENT IS CAPPED AT 4, DEEPER NESTING IS FLATTENED
006720*    TO THE DEEPEST DISPLAYABLE LEVEL.
006730     IF WK-N-CUR-LEVEL > 4
006740         MOVE 4 TO WK-T-INDENT(WK-X-TASK)
006750     ELSE
006760         MOVE WK-N-CUR-LEVEL TO WK-T-INDENT(WK-X-TASK)
006770     END-IF.
006780
006790*    BUILDS THE LIST OF TABLE INDEXES WHOSE PARENT-ID MATCHES THE
006800*    TASK-ID OF THE ENTRY CURRENTLY BEING VISITED.
006810 B030-FIND-CHILDREN.
006820     MOVE ZERO TO WK-N-CHILD-COUNT.
006830     PERFORM B035-CHECK-ONE-CHILD
006840         VARYING WK-X-CHD FROM 1 BY 1 UNTIL
006850         WK-X-CHD > WK-N-TASK-COUNT.
006860 B039-FIND-CHILD-EX.
006870     EXIT.
006880
006890*    TESTS ONE TABLE ENTRY FOR A PARENT-ID MATCH AGAINST THE
006900*    CURRENT TASK.
006910 B035-CHECK-ONE-CHILD.
006920     IF WK-T-PARENT-ID(WK-X-CHD) NOT = SPACES AND
006930         WK-T-PARENT-ID(WK-X-CHD) = WK-T-TASK-ID(WK-X-TASK) AND
006940         WK-X-CHD NOT = WK-X-TASK
006950         ADD 1 TO WK-N-CHILD-COUNT
006960         MOVE WK-X-CHD TO WK-N-CHILD-ENTRY(WK-N-CHILD-COUNT)
006970     END-IF.
006980
006990 B040-PUSH-CHILD-REVERSED.
007000*    CHILDREN ARE PUSHED LAST-FOUND-FIRST SO THE STACK POPS
007010*    THEM BACK IN ORIGINAL EXPORT ORDER.
007020     MOVE WK-N-CHILD-ENTRY(WK-N-REV) TO WK-N-PUSH-IDX.
007030     COMPUTE WK-N-PUSH-LEVEL = WK-N-CUR-LEVEL + 1.
007040     PERFORM B015-PUSH-STACK.
007050
007060*===========================================================*
007070* C-SERIES - SPLIT INTO PARTS (BATCH FLOW STEP 4)
007080*===========================================================*
007090 C000-SPLIT-INTO-PARTS.
007100     DIVIDE WK-N-SEQ-COUNT BY WK-N-MAX-PER-PART GIVING
007110         WK-N-PART-TOTAL REMAINDER WK-N-PART-REM.
007120     IF WK-N-PART-REM > 0
007130         ADD 1 TO WK-N-PART-TOTAL
007140     END-IF.
007150     IF WK-N-PART-TOTAL = 0
007160         MOVE 1 TO WK-N-PART-TOTAL
007170     END-IF.
007180     IF WK-N-PART-TOTAL > 1
007190         PERFORM C010-TAG-PARTS THRU C019-TAG-PARTS-EX
007200             VARYING WK-N-PART-NUMBER FROM 1 BY 1 UNTIL
007210             WK-N-PART-NUMBER > WK-N-PART-TOTAL
007220     END-IF.
007230     PERFORM D000-WRITE-ONE-PART THRU D099-WRITE-PART-EX
007240         VARYING WK-N-PART-NUMBER FROM 1 BY 1 UNTIL
007250         WK-N-PART-NUMBER > WK-N-PART-TOTAL.
007260 C099-SPLIT-PARTS-EX.
007270     EXIT.
007280
007290*    COMPUTES THE START/END SEQUENCE RANGE FOR ONE OUTPUT PART AND
007300*    APPENDS ITS PART_n_OF_m TAG TO EVERY TASK IN THAT RANGE.
007310 C010-TAG-PARTS.
007320     MOVE WK-N-PART-NUMBER TO WK-N-EDIT-VALUE.
007330     PERFORM F100-EDIT-NUMERIC-VALUE.
007340     MOVE WK-C-EDIT-RESULT TO WK-C-PART-NO-TXT.
007350     MOVE WK-N-EDIT-LEN TO WK-N-PART-NO-LEN.
007360     MOVE WK-N-PART-TOTAL TO WK-N-EDIT-VALUE.
007370     PERFORM F100-EDIT-NUMERIC-VALUE.
007380     MOVE WK-C-EDIT-RESULT TO WK-C-PART-TOTAL-TXT.
007390     MOVE WK-N-EDIT-LEN TO WK-N-PART-TOTAL-LEN.
007400     STRING "part_" DELIMITED BY SIZE
007410            WK-C-PART-NO-TXT(1:WK-N-PART-NO-LEN)
007420                DELIMITED BY SIZE
007430            "_of_" DELIMITED BY SIZE
007440            WK-C-PART-TOTAL-TXT(1:WK-N-PART-TOTAL-LEN)
007450                DELIMITED BY SIZE
007460         INTO WK-C-PART-TAG-TEXT
007470     END-STRING.
007480     COMPUTE WK-N-PART-TAG-LEN =
007490         5 + WK-N-PART-NO-LEN + 4 + WK-N-PART-TOTAL-LEN.
007500     COMPUTE WK-N-PART-START-SEQ =
007510         (WK-N-PART-NUMBER - 1) * WK-N-MAX-PER-PART + 1.
007520     COMPUTE WK-N-PART-END-SEQ =
007530         WK-N-PART-NUMBER * WK-N-MAX-PER-PART.
007540     IF WK-N-PART-END-SEQ > WK-N-SEQ-COUNT
007550         MOVE WK-N-SEQ-COUNT TO WK-N-PART-END-SEQ
007560     END-IF.
007570     PERFORM C015-TAG-ONE-TASK
007580         VARYING WK-X-SEQ FROM WK-N-PART-START-SEQ BY 1 UNTIL
007590         WK-X-SEQ > WK-N-PART-END-SEQ.
007600 C019-TAG-PARTS-EX.
007610     EXIT.
007620
007630*    APPENDS THE PART TAG TO ONE TASK'S TAG LIST, ADDING A COMMA
007640*    SEPARATOR IF THE TASK ALREADY CARRIES OTHER TAGS.
007650 C015-TAG-ONE-TASK.
007660     SET WK-X-TASK TO WK-N-SEQ-ENTRY(WK-X-SEQ).
007670     MOVE WK-T-TAGS(WK-X-TASK) TO WK-C-TRIM-SCRATCH.
007680     PERFORM F200-COMPUTE-TRIM-LEN.
007690     IF WK-N-TRIM-LEN = 0
007700         MOVE WK-C-PART-TAG-TEXT(1:WK-N-PART-TAG-LEN)
007710             TO WK-T-TAGS(WK-X-TASK)
007720     ELSE
007730         STRING WK-C-TRIM-SCRATCH(1:WK-N-TRIM-LEN)
007740                    DELIMITED BY SIZE
007750                "," DELIMITED BY SIZE
007760                WK-C-PART-TAG-TEXT(1:WK-N-PART-TAG-LEN)
007770                    DELIMITED BY SIZE
007780             INTO WK-T-TAGS(WK-X-TASK)
007790         END-STRING
007800     END-IF.
007810
007820*===========================================================*
007830* D-SERIES - TRANSFORM AND WRITE ONE PART (BATCH FLOW 5-6)
007840*===========================================================*
007850 D000-WRITE-ONE-PART.
007860     PERFORM D010-BUILD-FILE-NAME.
007870     OPEN OUTPUT TARGET-IMPORT.
007880     IF NOT WK-C-TGT-SUCCESSFUL
007890         DISPLAY "TRFXTIMP - OPEN FILE ERROR - TARGET-IMPORT"
007900         DISPLAY "FILE STATUS IS " WK-C-TGT-FILE-STATUS
007910         GO TO Y900-ABNORMAL-TERMINATION
007920     END-IF.
007930     PERFORM D020-WRITE-HEADER-LINE.
007940     MOVE ZERO TO WK-N-TASKS-IN-FILE.
007950     COMPUTE WK-N-PART-START-SEQ =
007960         (WK-N-PART-NUMBER - 1) * WK-N-MAX-PER-PART + 1.
007970     COMPUTE WK-N-PART-END-SEQ =
007980         WK-N-PART-NUMBER * WK-N-MAX-PER-PART.
007990     IF WK-N-PART-END-SEQ > WK-N-SEQ-COUNT
008000         MOVE WK-N-SEQ-COUNT TO WK-N-PART-END-SEQ
008010     END-IF.
008020     PERFORM D040-WRITE-ONE-TASK
008030         VARYING WK-X-SEQ FROM WK-N-PART-START-SEQ BY 1 UNTIL
008040         WK-X-SEQ > WK-N-PART-END-SEQ.
008050     CLOSE TARGET-IMPORT.
008060     PERFORM D090-DISPLAY-FILE-SUMMARY.
008070 D099-WRITE-PART-EX.
008080     EXIT.
008090
008100*    SINGLE-PART EXPORTS KEEP THE PLAIN FILE NAME - MULTI-PART
008110*    EXPORTS GET A _partN SUFFIX ON EACH OUTPUT FILE.
008120 D010-BUILD-FILE-NAME.
008130     MOVE SPACES TO WK-C-TGT-FILE-NAME.
008140     IF WK-N-PART-TOTAL = 1
008150         MOVE "todoist_import.csv" TO WK-C-TGT-FILE-NAME
008160     ELSE
008170         MOVE WK-N-PART-NUMBER TO WK-N-EDIT-VALUE
008180         PERFORM F100-EDIT-NUMERIC-VALUE
008190         STRING "todoist_import_part" DELIMITED BY SIZE
008200                WK-C-EDIT-RESULT(1:WK-N-EDIT-LEN)
008210                    DELIMITED BY SIZE
008220                ".csv" DELIMITED BY SIZE
008230             INTO WK-C-TGT-FILE-NAME
008240         END-STRING
008250     END-IF.
008260     MOVE WK-C-TGT-FILE-NAME TO WK-C-TRIM-SCRATCH.
008270     PERFORM F200-COMPUTE-TRIM-LEN.
008280     MOVE WK-N-TRIM-LEN TO WK-N-TGT-FILE-NAME-LEN.
008290
008300*    WRITES THE FIXED TODOIST-STYLE COLUMN HEADER TO THE JUST-
008310*    OPENED OUTPUT FILE.
008320 D020-WRITE-HEADER-LINE.
008330     MOVE SPACES TO WK-C-TGT-LINE.
008340     MOVE "TYPE,CONTENT,DESCRIPTION,PRIORITY,INDENT,AUTHOR,RES"
008350-    "PONSIBLE,DATE,DATE_LANG,TIMEZONE,DURATION,DURATION"
008360-    "_UNIT" TO WK-C-TGT-LINE.
008370     WRITE WK-C-TGT-LINE.
008380     IF NOT WK-C-TGT-SUCCESSFUL
008390         DISPLAY "TRFXTIMP - WRITE FILE ERROR - TARGET-IMPORT"
008400         GO TO Y900-ABNORMAL-TERMINATION
008410     END-IF.
008420
008430*    WRITES THE TASK ROW FOR ONE ENTRY, THEN A FOLLOW-UP NOTE ROW
008440*    IF THE ENTRY CARRIES CONTENT TEXT.
008450 D040-WRITE-ONE-TASK.
008460     SET WK-X-TASK TO WK-N-SEQ-ENTRY(WK-X-SEQ).
008470     PERFORM D100-BUILD-TASK-ROW THRU D199-BUILD-TASK-EX.
008480     IF WK-T-CONTENT(WK-X-TASK) NOT = SPACES
008490         PERFORM D200-BUILD-NOTE-ROW THRU D299-BUILD-NOTE-EX
008500     END-IF.
008510
008520*    CLEANS THE TITLE, DERIVES ITS LABEL SUFFIX, MAPS PRIORITY
008530*    AND DATE, THEN WRITES THE MAIN TASK ROW FOR THIS ENTRY.
008540 D100-BUILD-TASK-ROW.
008550     MOVE WK-T-TITLE(WK-X-TASK) TO WK-C-CLEAN-IN.
008560     PERFORM E100-CLEAN-TEXT-FIELD THRU E199-CLEAN-TEXT-EX.
008570     IF WK-N-CLEAN-OUT-LEN = 0
008580*        A TASK WITH NO USABLE TITLE AFTER CLEANING IS
008590*        DROPPED FROM THE IMPORT FILE ENTIRELY.
008600         MOVE "N" TO WK-C-TASK-WRITTEN
008610     ELSE
008620         MOVE "Y" TO WK-C-TASK-WRITTEN
008630         MOVE WK-C-CLEAN-OUT(1:WK-N-CLEAN-OUT-LEN)
008640             TO WK-C-CLEAN-TITLE
008650         PERFORM E300-DERIVE-LABELS THRU E399-DERIVE-LBL-EX
008660         INITIALIZE WK-O-TARGET-IMPORT
008670         MOVE "task" TO WK-O-TYPE
008680         STRING WK-C-CLEAN-TITLE(1:WK-N-CLEAN-OUT-LEN)
008690                    DELIMITED BY SIZE
008700                WK-C-LABEL-SUFFIX(1:WK-N-LABEL-SUFFIX-LEN)
008710                    DELIMITED BY SIZE
008720             INTO WK-O-CONTENT
008730         END-STRING
008740         MOVE WK-T-CONTENT(WK-X-TASK) TO WK-C-CLEAN-IN
008750         PERFORM E100-CLEAN-TEXT-FIELD THRU E199-CLEAN-TEXT-EX
008760         IF WK-N-CLEAN-OUT-LEN > 0
008770             MOVE WK-C-CLEAN-OUT(1:WK-N-CLEAN-OUT-LEN)
008780                 TO WK-O-DESCRIPTION
008790         END-IF
008800         PERFORM E400-MAP-PRIORITY
008810         MOVE WK-T-INDENT(WK-X-TASK) TO WK-O-INDENT
008820         MOVE WK-O-INDENT TO WK-O-INDENT-X
008830         MOVE WK-T-DUE-DATE(WK-X-TASK) TO WK-O-DATE
008840         MOVE "en" TO WK-O-DATE-LANG
008850         MOVE "UTC" TO WK-O-TIMEZONE
008860         MOVE "None" TO WK-O-DURATION-UNIT
008870         PERFORM D300-WRITE-CSV-RECORD THRU D399-WRITE-CSV-EX
008880         ADD 1 TO WK-N-TASKS-IN-FILE
008890     END-IF.
008900 D199-BUILD-TASK-EX.
008910     EXIT.
008920
008930*    BUILDS A SECOND OUTPUT ROW CARRYING THE CLEANED CONTENT TEXT
008940*    AS A TODOIST NOTE ATTACHED TO THE TASK ABOVE IT.
008950 D200-BUILD-NOTE-ROW.
008960     MOVE WK-T-CONTENT(WK-X-TASK) TO WK-C-CLEAN-IN.
008970     PERFORM E100-CLEAN-TEXT-FIELD THRU E199-CLEAN-TEXT-EX.
008980     INITIALIZE WK-O-TARGET-IMPORT.
008990     MOVE "note" TO WK-O-TYPE.
009000     IF WK-N-CLEAN-OUT-LEN > 0
009010         MOVE WK-C-CLEAN-OUT(1:WK-N-CLEAN-OUT-LEN)
009020             TO WK-O-CONTENT
009030     END-IF.
009040     MOVE "en" TO WK-O-DATE-LANG.
009050     MOVE "UTC" TO WK-O-TIMEZONE.
009060     MOVE "None" TO WK-O-DURATION-UNIT.
009070     PERFORM D250-CHECK-NOTE-ROW-VALID.
009080     IF WK-C-NOTE-VALID = "Y"
009090         PERFORM D300-WRITE-CSV-RECORD THRU D399-WRITE-CSV-EX
009100     ELSE
009110         PERFORM D260-DISPLAY-NOTE-WARNING
009120     END-IF.
009130 D299-BUILD-NOTE-EX.
009140     EXIT.
009150
009160 D250-CHECK-NOTE-ROW-VALID.
009170*    SAFETY NET ONLY, THE TEXT CLEANING ALREADY COLLAPSES
009180*    EMBEDDED NEWLINES TO A SINGLE SPACE. IF ONE EVER SLIPS
009190*    THROUGH THE NOTE ROW IS DROPPED RATHER THAN BREAK THE
009200*    LINE-SEQUENTIAL OUTPUT FILE.
009210     MOVE "Y" TO WK-C-NOTE-VALID.
009220     MOVE ZERO TO WK-N-NL-COUNT.
009230     INSPECT WK-O-CONTENT TALLYING WK-N-NL-COUNT FOR ALL X"0A".
009240     IF WK-N-NL-COUNT > 0
009250         MOVE "N" TO WK-C-NOTE-VALID
009260     END-IF.
009270
009280*    OPERATOR MESSAGE - A NOTE ROW WAS DROPPED BECAUSE ITS TEXT
009290*    COULD NOT BE MADE TO FIT THE OUTPUT FILE CLEANLY.
009300 D260-DISPLAY-NOTE-WARNING.
009310     DISPLAY "Warning: Had to remove note due to incompatible"
009320         " characters".
009330
009340*    BUILDS AND WRITES ONE COMPLETE OUTPUT CSV RECORD FROM THE
009350*    TARGET SCRATCH RECORD, QUOTING EACH FIELD AS IT GOES.
009360 D300-WRITE-CSV-RECORD.
009370     MOVE SPACES TO WK-C-TGT-LINE.
009380     MOVE 1 TO WK-N-LINE-PTR.
009390     MOVE "N" TO WK-C-APPEND-LAST.
009400     MOVE WK-O-TYPE TO WK-C-QIN.
009410     PERFORM D310-APPEND-FIELD.
009420     MOVE WK-O-CONTENT TO WK-C-QIN.
009430     PERFORM D310-APPEND-FIELD.
009440     MOVE WK-O-DESCRIPTION TO WK-C-QIN.
009450     PERFORM D310-APPEND-FIELD.
009460     MOVE WK-O-PRIORITY-X TO WK-C-QIN.
009470     PERFORM D310-APPEND-FIELD.
009480     MOVE WK-O-INDENT-X TO WK-C-QIN.
009490     PERFORM D310-APPEND-FIELD.
009500     MOVE WK-O-AUTHOR TO WK-C-QIN.
009510     PERFORM D310-APPEND-FIELD.
009520     MOVE WK-O-RESPONSIBLE TO WK-C-QIN.
009530     PERFORM D310-APPEND-FIELD.
009540     MOVE WK-O-DATE TO WK-C-QIN.
009550     PERFORM D310-APPEND-FIELD.
009560     MOVE WK-O-DATE-LANG TO WK-C-QIN.
009570     PERFORM D310-APPEND-FIELD.
009580     MOVE WK-O-TIMEZONE TO WK-C-QIN.
009590     PERFORM D310-APPEND-FIELD.
009600     MOVE WK-O-DURATION TO WK-C-QIN.
009610     PERFORM D310-APPEND-FIELD.
009620     MOVE "Y" TO WK-C-APPEND-LAST.
009630     MOVE WK-O-DURATION-UNIT TO WK-C-QIN.
009640     PERFORM D310-APPEND-FIELD.
009650     WRITE WK-C-TGT-LINE.
009660     IF NOT WK-C-TGT-SUCCESSFUL
009670         DISPLAY "TRFXTIMP - WRITE FILE ERROR - TARGET-IMPORT"
009680         DISPLAY "FILE STATUS IS " WK-C-TGT-FILE-STATUS
009690         DISPLAY "ROW LEAD-IN  " WK-C-TGT-LINE-LEAD
009700         GO TO Y900-ABNORMAL-TERMINATION
009710     END-IF.
009720 D399-WRITE-CSV-EX.
009730     EXIT.
009740
009750*    QUOTES ONE OUTPUT FIELD AND APPENDS IT TO THE RECORD BEING
009760*    BUILT, FOLLOWED BY A COMMA UNLESS IT IS THE LAST FIELD.
009770 D310-APPEND-FIELD.
009780     PERFORM G100-CSV-QUOTE-FIELD THRU G199-CSV-QUOTE-EX.
009790     STRING WK-C-QOUT(1:WK-N-QOUT-LEN) DELIMITED BY SIZE
009800         INTO WK-C-TGT-LINE
009810         WITH POINTER WK-N-LINE-PTR
009820     END-STRING.
009830     IF WK-C-APPEND-LAST NOT = "Y"
009840         STRING "," DELIMITED BY SIZE
009850             INTO WK-C-TGT-LINE
009860             WITH POINTER WK-N-LINE-PTR
009870         END-STRING
009880     END-IF.
009890
009900 D090-DISPLAY-FILE-SUMMARY.
009910*    TIMP051 - MUST REFERENCE-MODIFY THE FILE NAME BY ITS
009920*    ACTUAL LENGTH - THE PIC X(50) GROUP DISPLAYS TRAILING
009930*    BLANKS OTHERWISE AND THE LINE NO LONGER READS "Created
009940*    <filename> with <n> tasks".
009950     MOVE WK-N-TASKS-IN-FILE TO WK-N-EDIT-VALUE.
009960     PERFORM F100-EDIT-NUMERIC-VALUE.
009970     DISPLAY "Created "
009980         WK-C-TGT-FILE-NAME(1:WK-N-TGT-FILE-NAME-LEN)
009990         " with " WK-C-EDIT-RESULT(1:WK-N-EDIT-LEN) " tasks".
010000
010010*===========================================================*
010020* E-SERIES - TEXT CLEANING, LABEL CLEANING, LABEL
010030* DERIVATION AND PRIORITY MAPPING
010040*===========================================================*
010050 E100-CLEAN-TEXT-FIELD.
010060     PERFORM E105-FIND-TRIM-BOUNDS.
010070     MOVE SPACES TO WK-C-SCAN-BUF.
010080     MOVE ZERO TO WK-N-SCAN-LEN.
010090     IF WK-N-FIRST NOT = ZERO
010100         MOVE WK-N-FIRST TO WK-N-P
010110         PERFORM E120-SCAN-ONE-POSITION UNTIL
010120             WK-N-P > WK-N-LAST
010130     END-IF.
010140     PERFORM E150-COLLAPSE-WHITESPACE.
010150 E199-CLEAN-TEXT-EX.
010160     EXIT.
010170
010180*    LOCATES THE FIRST AND LAST NON-BLANK BYTES OF THE INPUT
010190*    FIELD SO LEADING/TRAILING BLANKS ARE NEVER SCANNED.
010200 E105-FIND-TRIM-BOUNDS.
010210     MOVE ZERO TO WK-N-FIRST.
010220     MOVE ZERO TO WK-N-LAST.
010230     PERFORM E106-CHECK-ONE-TRIM-POS
010240         VARYING WK-N-P FROM 1 BY 1 UNTIL WK-N-P > 600.
010250
010260*    TESTS ONE POSITION FOR E105'S TRIM-BOUNDS SCAN.
010270 E106-CHECK-ONE-TRIM-POS.
010280     IF WK-C-CLEAN-IN(WK-N-P:1) NOT = SPACE
010290         IF WK-N-FIRST = ZERO
010300             MOVE WK-N-P TO WK-N-FIRST
010310         END-IF
010320         MOVE WK-N-P TO WK-N-LAST
010330     END-IF.
010340
010350*    EXAMINES ONE INPUT BYTE (OR MULTI-BYTE UTF-8 SEQUENCE) AND
010360*    DECIDES WHAT, IF ANYTHING, GETS APPENDED TO THE SCAN BUFFER.
010370 E120-SCAN-ONE-POSITION.
010380     MOVE WK-C-CLEAN-IN(WK-N-P:1) TO WK-C-B1.
010390     MOVE SPACE TO WK-C-B2.
010400     MOVE SPACE TO WK-C-B3.
010410     IF WK-N-P + 1 <= 600
010420         MOVE WK-C-CLEAN-IN(WK-N-P + 1:1) TO WK-C-B2
010430     END-IF.
010440     IF WK-N-P + 2 <= 600
010450         MOVE WK-C-CLEAN-IN(WK-N-P + 2:1) TO WK-C-B3
010460     END-IF.
010470     STRING WK-C-B1 WK-C-B2 WK-C-B3 DELIMITED BY SIZE
010480         INTO WK-C-B3GRP.
010490     EVALUATE TRUE
010500         WHEN WK-C-B3GRP = WK-C-UTF8-LDQ OR
010510              WK-C-B3GRP = WK-C-UTF8-RDQ
010520             MOVE WK-C-DQUOTE TO WK-C-APPEND-CH
010530             PERFORM E126-APPEND-CH
010540             ADD 3 TO WK-N-P
010550         WHEN WK-C-B3GRP = WK-C-UTF8-LSQ OR
010560              WK-C-B3GRP = WK-C-UTF8-RSQ
010570             MOVE "'" TO WK-C-APPEND-CH
010580             PERFORM E126-APPEND-CH
010590             ADD 3 TO WK-N-P
010600         WHEN WK-C-B3GRP = WK-C-UTF8-ENDASH OR
010610              WK-C-B3GRP = WK-C-UTF8-EMDASH
010620             MOVE "-" TO WK-C-APPEND-CH
010630             PERFORM E126-APPEND-CH
010640             ADD 3 TO WK-N-P
010650         WHEN WK-C-B3GRP = WK-C-UTF8-ELLIPS
010660             PERFORM E127-APPEND-ELLIPSIS
010670             ADD 3 TO WK-N-P
010680         WHEN WK-C-B3GRP = WK-C-UTF8-ZWSP OR
010690              WK-C-B3GRP = WK-C-UTF8-ZWNJ OR
010700              WK-C-B3GRP = WK-C-UTF8-ZWJ OR
010710              WK-C-B3GRP = WK-C-UTF8-BOM
010720             ADD 3 TO WK-N-P
010730         WHEN WK-C-B1 = X"C3" AND
010740              (WK-C-B2 = X"A6" OR WK-C-B2 = X"B8" OR
010750               WK-C-B2 = X"A5" OR WK-C-B2 = X"86" OR
010760               WK-C-B2 = X"98" OR WK-C-B2 = X"85")
010770             MOVE WK-C-B1 TO WK-C-APPEND-CH
010780             PERFORM E126-APPEND-CH
010790             MOVE WK-C-B2 TO WK-C-APPEND-CH
010800             PERFORM E126-APPEND-CH
010810             ADD 2 TO WK-N-P
010820         WHEN WK-C-B1 = X"0D"
010830             MOVE X"0A" TO WK-C-APPEND-CH
010840             PERFORM E126-APPEND-CH
010850             ADD 1 TO WK-N-P
010860         WHEN WK-C-B1 = X"09"
010870             MOVE SPACE TO WK-C-APPEND-CH
010880             PERFORM E126-APPEND-CH
010890             ADD 1 TO WK-N-P
010900         WHEN WK-C-B1 = X"0A"
010910             MOVE WK-C-B1 TO WK-C-APPEND-CH
010920             PERFORM E126-APPEND-CH
010930             ADD 1 TO WK-N-P
010940         WHEN WK-C-B1 >= " " AND WK-C-B1 <= "~"
010950             MOVE WK-C-B1 TO WK-C-APPEND-CH
010960             PERFORM E126-APPEND-CH
010970             ADD 1 TO WK-N-P
010980         WHEN OTHER
010990*            UNRECOGNISED CONTROL BYTE, OR LEAD/CONTINUATION
011000*            BYTE OF A MULTI-BYTE SEQUENCE NOT SUPPORTED HERE
011010*            (EMOJI AND THE LIKE) - DROPPED
011020             ADD 1 TO WK-N-P
011030     END-EVALUATE.
011040
011050*    APPENDS ONE CHARACTER TO THE SCAN BUFFER IF ROOM REMAINS.
011060 E126-APPEND-CH.
011070     IF WK-N-SCAN-LEN < 600
011080         ADD 1 TO WK-N-SCAN-LEN
011090         MOVE WK-C-APPEND-CH TO WK-C-SCAN-BUF(WK-N-SCAN-LEN:1)
011100     END-IF.
011110
011120*    SUBSTITUTES THE THREE-BYTE UTF-8 ELLIPSIS CHARACTER WITH
011130*    THREE PLAIN PERIODS.
011140 E127-APPEND-ELLIPSIS.
011150     IF WK-N-SCAN-LEN + 3 <= 600
011160         MOVE "..." TO WK-C-SCAN-BUF(WK-N-SCAN-LEN + 1:3)
011170         ADD 3 TO WK-N-SCAN-LEN
011180     END-IF.
011190
011200*    COLLAPSES ANY RUN OF BLANKS OR NEWLINES DOWN TO A SINGLE
011210*    SPACE AND TRIMS A TRAILING SPACE FROM THE RESULT.
011220 E150-COLLAPSE-WHITESPACE.
011230     MOVE SPACES TO WK-C-CLEAN-OUT.
011240     MOVE ZERO TO WK-N-CLEAN-OUT-LEN.
011250     MOVE "Y" TO WK-C-LAST-WAS-WS.
011260     IF WK-N-SCAN-LEN > 0
011270         PERFORM E155-COLLAPSE-ONE-CHAR
011280             VARYING WK-N-P FROM 1 BY 1 UNTIL
011290             WK-N-P > WK-N-SCAN-LEN
011300         PERFORM E158-TRIM-TRAILING-SPACE
011310     END-IF.
011320
011330*    COPIES ONE CHARACTER OF THE SCAN BUFFER TO THE OUTPUT,
011340*    SUPPRESSING REPEATED WHITESPACE AS IT GOES.
011350 E155-COLLAPSE-ONE-CHAR.
011360     MOVE WK-C-SCAN-BUF(WK-N-P:1) TO WK-C-B1.
011370     IF WK-C-B1 = SPACE OR WK-C-B1 = X"0A"
011380         IF WK-C-LAST-WAS-WS NOT = "Y"
011390             ADD 1 TO WK-N-CLEAN-OUT-LEN
011400             MOVE SPACE TO WK-C-CLEAN-OUT(WK-N-CLEAN-OUT-LEN:1)
011410             MOVE "Y" TO WK-C-LAST-WAS-WS
011420         END-IF
011430     ELSE
011440         ADD 1 TO WK-N-CLEAN-OUT-LEN
011450         MOVE WK-C-B1 TO WK-C-CLEAN-OUT(WK-N-CLEAN-OUT-LEN:1)
011460         MOVE "N" TO WK-C-LAST-WAS-WS
011470     END-IF.
011480
011490*    DROPS A SINGLE TRAILING SPACE LEFT OVER FROM WHITESPACE
011500*    COLLAPSE.
011510 E158-TRIM-TRAILING-SPACE.
011520     IF WK-N-CLEAN-OUT-LEN > 0
011530         IF WK-C-CLEAN-OUT(WK-N-CLEAN-OUT-LEN:1) = SPACE
011540             SUBTRACT 1 FROM WK-N-CLEAN-OUT-LEN
011550         END-IF
011560     END-IF.
011570
011580*    CLEANS ONE LABEL SOURCE FIELD (FOLDER, LIST OR TAG) INTO
011590*    LOWERCASE, UNDERSCORE-SEPARATED LABEL FORM.
011600 E200-CLEAN-LABEL-FIELD.
011610     PERFORM E105-FIND-TRIM-BOUNDS.
011620     MOVE SPACES TO WK-C-SCAN-BUF.
011630     MOVE ZERO TO WK-N-SCAN-LEN.
011640     MOVE SPACE TO WK-C-LAST-APPENDED.
011650     IF WK-N-FIRST NOT = ZERO
011660         MOVE WK-N-FIRST TO WK-N-P
011670         PERFORM E220-LABEL-SCAN-ONE UNTIL WK-N-P > WK-N-LAST
011680     END-IF.
011690     PERFORM E250-STRIP-UNDERSCORES.
011700 E299-CLEAN-LABEL-FIELD-EX.
011710     EXIT.
011720
011730*    LOWERCASES AND UNDERSCORE-SEPARATES ONE CHARACTER OF A LABEL
011740*    SOURCE FIELD, DROPPING PUNCTUATION THAT LABELS CANNOT CARRY.
011750 E220-LABEL-SCAN-ONE.
011760     MOVE WK-C-CLEAN-IN(WK-N-P:1) TO WK-C-B1.
011770     MOVE SPACE TO WK-C-B2.
011780     IF WK-N-P + 1 <= 600
011790         MOVE WK-C-CLEAN-IN(WK-N-P + 1:1) TO WK-C-B2
011800     END-IF.
011810     EVALUATE TRUE
011820         WHEN WK-C-B1 = SPACE OR WK-C-B1 = "-" OR WK-C-B1 = "_"
011830             PERFORM E230-APPEND-UNDERSCORE
011840             ADD 1 TO WK-N-P
011850         WHEN (WK-C-B1 >= "0" AND WK-C-B1 <= "9") OR
011860             (WK-C-B1 >= "A" AND WK-C-B1 <= "Z") OR
011870             (WK-C-B1 >= "a" AND WK-C-B1 <= "z")
011880             MOVE WK-C-B1 TO WK-C-APPEND-CH
011890             INSPECT WK-C-APPEND-CH CONVERTING
011900                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
011910                 "abcdefghijklmnopqrstuvwxyz"
011920             PERFORM E240-APPEND-LABEL-CHAR
011930             ADD 1 TO WK-N-P
011940         WHEN WK-C-B1 = X"C3" AND WK-C-B2 = X"A6"
011950             MOVE X"A6" TO WK-C-NORDIC-2ND-BYTE
011960             PERFORM E245-APPEND-NORDIC-LOWER
011970             ADD 2 TO WK-N-P
011980         WHEN WK-C-B1 = X"C3" AND WK-C-B2 = X"86"
011990             MOVE X"A6" TO WK-C-NORDIC-2ND-BYTE
012000             PERFORM E245-APPEND-NORDIC-LOWER
012010             ADD 2 TO WK-N-P
012020         WHEN WK-C-B1 = X"C3" AND WK-C-B2 = X"B8"
012030             MOVE X"B8" TO WK-C-NORDIC-2ND-BYTE
012040             PERFORM E245-APPEND-NORDIC-LOWER
012050             ADD 2 TO WK-N-P
012060         WHEN WK-C-B1 = X"C3" AND WK-C-B2 = X"98"
012070             MOVE X"B8" TO WK-C-NORDIC-2ND-BYTE
012080             PERFORM E245-APPEND-NORDIC-LOWER
012090             ADD 2 TO WK-N-P
012100         WHEN WK-C-B1 = X"C3" AND WK-C-B2 = X"A5"
012110             MOVE X"A5" TO WK-C-NORDIC-2ND-BYTE
012120             PERFORM E245-APPEND-NORDIC-LOWER
012130             ADD 2 TO WK-N-P
012140         WHEN WK-C-B1 = X"C3" AND WK-C-B2 = X"85"
012150             MOVE X"A5" TO WK-C-NORDIC-2ND-BYTE
012160             PERFORM E245-APPEND-NORDIC-LOWER
012170             ADD 2 TO WK-N-P
012180         WHEN OTHER
012190             ADD 1 TO WK-N-P
012200     END-EVALUATE.
012210
012220*    APPENDS A SINGLE UNDERSCORE, COLLAPSING CONSECUTIVE BLANKS
012230*    OR SEPARATORS SO A LABEL NEVER SHOWS A DOUBLE UNDERSCORE.
012240 E230-APPEND-UNDERSCORE.
012250     IF WK-C-LAST-APPENDED NOT = "_"
012260         MOVE "_" TO WK-C-APPEND-CH
012270         PERFORM E126-APPEND-CH
012280         MOVE "_" TO WK-C-LAST-APPENDED
012290     END-IF.
012300
012310*    APPENDS ONE LOWERCASED LABEL CHARACTER AND REMEMBERS IT AS
012320*    THE LAST CHARACTER APPENDED.
012330 E240-APPEND-LABEL-CHAR.
012340     PERFORM E126-APPEND-CH.
012350     MOVE WK-C-APPEND-CH TO WK-C-LAST-APPENDED.
012360
012370*    APPENDS A TWO-BYTE UTF-8 ACCENTED CHARACTER, ALREADY FOLDED
012380*    TO ITS LOWERCASE FORM BY THE CALLER.
012390 E245-APPEND-NORDIC-LOWER.
012400     MOVE X"C3" TO WK-C-APPEND-CH.
012410     PERFORM E240-APPEND-LABEL-CHAR.
012420     MOVE WK-C-NORDIC-2ND-BYTE TO WK-C-APPEND-CH.
012430     PERFORM E240-APPEND-LABEL-CHAR.
012440
012450*    TRIMS ANY LEADING OR TRAILING UNDERSCORE LEFT OVER FROM THE
012460*    SEPARATOR COLLAPSE ABOVE.
012470 E250-STRIP-UNDERSCORES.
012480     MOVE SPACES TO WK-C-CLEAN-OUT.
012490     MOVE ZERO TO WK-N-CLEAN-OUT-LEN.
012500     IF WK-N-SCAN-LEN > 0
012510         MOVE 1 TO WK-N-FIRST
012520         MOVE WK-N-SCAN-LEN TO WK-N-LAST
012530         PERFORM E252-ADVANCE-FIRST UNTIL
012540             WK-N-FIRST > WK-N-LAST OR
012550             WK-C-SCAN-BUF(WK-N-FIRST:1) NOT = "_"
012560         PERFORM E254-RETREAT-LAST UNTIL
012570             WK-N-LAST < WK-N-FIRST OR
012580             WK-C-SCAN-BUF(WK-N-LAST:1) NOT = "_"
012590         IF WK-N-FIRST <= WK-N-LAST
012600             COMPUTE WK-N-CLEAN-OUT-LEN =
012610                 WK-N-LAST - WK-N-FIRST + 1
012620             MOVE WK-C-SCAN-BUF(WK-N-FIRST:WK-N-CLEAN-OUT-LEN)
012630                 TO WK-C-CLEAN-OUT(1:WK-N-CLEAN-OUT-LEN)
012640         END-IF
012650     END-IF.
012660
012670*    STEPS THE LEADING-UNDERSCORE POINTER FORWARD BY ONE.
012680 E252-ADVANCE-FIRST.
012690     ADD 1 TO WK-N-FIRST.
012700
012710*    STEPS THE TRAILING-UNDERSCORE POINTER BACKWARD BY ONE.
012720 E254-RETREAT-LAST.
012730     SUBTRACT 1 FROM WK-N-LAST.
012740
012750*    BUILDS THE FULL @LABEL SUFFIX FOR ONE TASK FROM ITS LIST,
012760*    FOLDER, COMPLETION STATUS AND TAG COLUMNS.
012770 E300-DERIVE-LABELS.
012780     MOVE SPACES TO WK-C-LABEL-SUFFIX.
012790     MOVE ZERO TO WK-N-LABEL-SUFFIX-LEN.
012800     IF WK-T-LIST(WK-X-TASK) NOT = SPACES
012810         MOVE WK-T-LIST(WK-X-TASK) TO WK-C-CLEAN-IN
012820         PERFORM E200-CLEAN-LABEL-FIELD THRU
012830             E299-CLEAN-LABEL-FIELD-EX
012840         IF WK-N-CLEAN-OUT-LEN > 0
012850             STRING "list_" DELIMITED BY SIZE
012860                    WK-C-CLEAN-OUT(1:WK-N-CLEAN-OUT-LEN)
012870                        DELIMITED BY SIZE
012880                 INTO WK-C-ONE-LABEL
012890             END-STRING
012900             COMPUTE WK-N-ONE-LABEL-LEN =
012910                 5 + WK-N-CLEAN-OUT-LEN
012920             PERFORM E350-APPEND-LABEL-TOKEN
012930         END-IF
012940     END-IF.
012950     IF WK-T-FOLDER(WK-X-TASK) NOT = SPACES
012960         MOVE WK-T-FOLDER(WK-X-TASK) TO WK-C-CLEAN-IN
012970         PERFORM E200-CLEAN-LABEL-FIELD THRU
012980             E299-CLEAN-LABEL-FIELD-EX
012990         IF WK-N-CLEAN-OUT-LEN > 0
013000             STRING "folder_" DELIMITED BY SIZE
013010                    WK-C-CLEAN-OUT(1:WK-N-CLEAN-OUT-LEN)
013020                        DELIMITED BY SIZE
013030                 INTO WK-C-ONE-LABEL
013040             END-STRING
013050             COMPUTE WK-N-ONE-LABEL-LEN =
013060                 7 + WK-N-CLEAN-OUT-LEN
013070             PERFORM E350-APPEND-LABEL-TOKEN
013080         END-IF
013090     END-IF.
013100     IF WK-T-STATUS(WK-X-TASK) = "2"
013110         MOVE "completed" TO WK-C-ONE-LABEL
013120         MOVE 9 TO WK-N-ONE-LABEL-LEN
013130         PERFORM E350-APPEND-LABEL-TOKEN
013140     END-IF.
013150     PERFORM E310-SPLIT-TAGS THRU E319-SPLIT-TAGS-EX.
013160 E399-DERIVE-LBL-EX.
013170     EXIT.
013180
013190*    SPLITS THE EXPORT'S COMMA-SEPARATED TAG LIST INTO ITS
013200*    INDIVIDUAL TAG LABELS.
013210 E310-SPLIT-TAGS.
013220     MOVE WK-T-TAGS(WK-X-TASK) TO WK-C-TRIM-SCRATCH.
013230     PERFORM F200-COMPUTE-TRIM-LEN.
013240     MOVE WK-N-TRIM-LEN TO WK-N-TAGS-LEN.
013250     IF WK-N-TAGS-LEN > 0
013260         MOVE 1 TO WK-N-TAG-PTR
013270         PERFORM E315-SPLIT-ONE-TAG UNTIL
013280             WK-N-TAG-PTR > WK-N-TAGS-LEN
013290     END-IF.
013300 E319-SPLIT-TAGS-EX.
013310     EXIT.
013320
013330*    PULLS ONE TAG OFF THE COMMA-SEPARATED LIST AND CLEANS IT
013340*    INTO LABEL FORM.
013350 E315-SPLIT-ONE-TAG.
013360     MOVE SPACES TO WK-C-ONE-TAG-RAW.
013370     UNSTRING WK-C-TRIM-SCRATCH(1:WK-N-TAGS-LEN) DELIMITED BY
013380         ","
013390         INTO WK-C-ONE-TAG-RAW
013400         WITH POINTER WK-N-TAG-PTR
013410     END-UNSTRING.
013420     MOVE WK-C-ONE-TAG-RAW TO WK-C-CLEAN-IN.
013430     PERFORM E200-CLEAN-LABEL-FIELD THRU
013440         E299-CLEAN-LABEL-FIELD-EX.
013450     IF WK-N-CLEAN-OUT-LEN > 0
013460         MOVE WK-C-CLEAN-OUT(1:WK-N-CLEAN-OUT-LEN)
013470             TO WK-C-ONE-LABEL
013480         MOVE WK-N-CLEAN-OUT-LEN TO WK-N-ONE-LABEL-LEN
013490         PERFORM E350-APPEND-LABEL-TOKEN
013500     END-IF.
013510
013520*    APPENDS ONE @LABEL TOKEN TO THE GROWING LABEL SUFFIX, IF
013530*    THERE IS STILL ROOM IN THE 400-BYTE SUFFIX AREA.
013540 E350-APPEND-LABEL-TOKEN.
013550     IF WK-N-LABEL-SUFFIX-LEN + 2 + WK-N-ONE-LABEL-LEN <= 400
013560         STRING WK-C-LABEL-SUFFIX(1:WK-N-LABEL-SUFFIX-LEN)
013570                    DELIMITED BY SIZE
013580                " @" DELIMITED BY SIZE
013590                WK-C-ONE-LABEL(1:WK-N-ONE-LABEL-LEN)
013600                    DELIMITED BY SIZE
013610             INTO WK-C-LABEL-SUFFIX
013620         END-STRING
013630         COMPUTE WK-N-LABEL-SUFFIX-LEN =
013640             WK-N-LABEL-SUFFIX-LEN + 2 + WK-N-ONE-LABEL-LEN
013650     END-IF.
013660
013670 E400-MAP-PRIORITY.
013680*    0=NONE, 1=LOW, 3=MEDIUM, 5=HIGH ON THE TICKTICK SIDE,
013690*    RENUMBERED 4/3/2/1 (HIGH TO LOW) ON THE TODOIST SIDE.
013700*    TIMP047 ADDED THE OVERRIDE TO SWITCH THE MAPPING OFF.
013710     IF WK-C-DISABLE-PRI = "Y"
013720         MOVE 4 TO WK-O-PRIORITY
013730     ELSE
013740         EVALUATE WK-T-PRIORITY(WK-X-TASK)
013750             WHEN 0 MOVE 4 TO WK-O-PRIORITY
013760             WHEN 5 MOVE 3 TO WK-O-PRIORITY
013770             WHEN 3 MOVE 2 TO WK-O-PRIORITY
013780             WHEN 1 MOVE 1 TO WK-O-PRIORITY
013790             WHEN OTHER MOVE 4 TO WK-O-PRIORITY
013800         END-EVALUATE
013810     END-IF.
013820     MOVE WK-O-PRIORITY TO WK-O-PRIORITY-X.
013830
013840*===========================================================*
013850* F-SERIES - GENERAL PURPOSE NUMERIC EDIT / TRIM HELPERS
013860*===========================================================*
013870*    EDITS A ZERO-PADDED 4-DIGIT COUNTER DOWN TO ITS SHORTEST
013880*    DISPLAYABLE FORM (E.G. 0007 BECOMES 7).
013890 F100-EDIT-NUMERIC-VALUE.
013900     MOVE WK-N-EDIT-VALUE TO WK-C-EDIT-NUM.
013910     MOVE 1 TO WK-N-EQ.
013920     PERFORM F105-ADVANCE-IF-ZERO UNTIL WK-N-EQ = 4 OR
013930         WK-C-EDIT-NUM-X(WK-N-EQ:1) NOT = "0".
013940     COMPUTE WK-N-EDIT-LEN = 4 - WK-N-EQ + 1.
013950     MOVE WK-C-EDIT-NUM-X(WK-N-EQ:WK-N-EDIT-LEN)
013960         TO WK-C-EDIT-RESULT(1:WK-N-EDIT-LEN).
013970
013980*    STEPS PAST ONE LEADING ZERO IN THE NUMERIC EDIT.
013990 F105-ADVANCE-IF-ZERO.
014000     ADD 1 TO WK-N-EQ.
014010
014020*    FINDS THE LENGTH OF A SCRATCH FIELD BY SCANNING BACKWARD
014030*    FROM ITS FIXED 300-BYTE END FOR THE LAST NON-BLANK BYTE.
014040 F200-COMPUTE-TRIM-LEN.
014050     MOVE ZERO TO WK-N-TRIM-LEN.
014060     MOVE 300 TO WK-N-TQ.
014070     MOVE "N" TO WK-C-TRIM-FOUND.
014080     PERFORM F205-CHECK-ONE-TRIM-CHAR UNTIL WK-N-TQ < 1 OR
014090         WK-C-TRIM-FOUND = "Y".
014100
014110*    TESTS ONE POSITION FOR F200'S BACKWARD TRIM SCAN.
014120 F205-CHECK-ONE-TRIM-CHAR.
014130     IF WK-C-TRIM-SCRATCH(WK-N-TQ:1) NOT = SPACE
014140         MOVE WK-N-TQ TO WK-N-TRIM-LEN
014150         MOVE "Y" TO WK-C-TRIM-FOUND
014160     ELSE
014170         SUBTRACT 1 FROM WK-N-TQ
014180     END-IF.
014190
014200*===========================================================*
014210* G-SERIES - CSV FIELD QUOTING FOR OUTPUT ROWS
014220*===========================================================*
014230*    DECIDES WHETHER AN OUTPUT FIELD NEEDS CSV QUOTING (A COMMA,
014240*    A QUOTE OR AN EMBEDDED NEWLINE) AND BUILDS THE OUTPUT FIELD.
014250 G100-CSV-QUOTE-FIELD.
014260     MOVE WK-C-QIN TO WK-C-TRIM-SCRATCH.
014270     PERFORM F200-COMPUTE-TRIM-LEN.
014280     MOVE WK-N-TRIM-LEN TO WK-N-QIN-LEN.
014290     MOVE "N" TO WK-C-NEEDS-QUOTE.
014300     IF WK-N-QIN-LEN > 0
014310         PERFORM G105-CHECK-ONE-QUOTE-CHAR
014320             VARYING WK-N-G FROM 1 BY 1 UNTIL
014330             WK-N-G > WK-N-QIN-LEN
014340     END-IF.
014350     IF WK-C-NEEDS-QUOTE = "N"
014360         PERFORM G110-COPY-PLAIN-FIELD
014370     ELSE
014380         PERFORM G120-BUILD-QUOTED-FIELD
014390     END-IF.
014400 G199-CSV-QUOTE-EX.
014410     EXIT.
014420
014430*    TESTS ONE BYTE OF THE OUTPUT FIELD FOR A CHARACTER THAT
014440*    FORCES CSV QUOTING.
014450 G105-CHECK-ONE-QUOTE-CHAR.
014460     MOVE WK-C-QIN(WK-N-G:1) TO WK-C-B1.
014470     IF WK-C-B1 = "," OR WK-C-B1 = WK-C-DQUOTE OR
014480         WK-C-B1 = X"0A"
014490         MOVE "Y" TO WK-C-NEEDS-QUOTE
014500     END-IF.
014510
014520*    COPIES A FIELD THAT NEEDS NO QUOTING STRAIGHT THROUGH.
014530 G110-COPY-PLAIN-FIELD.
014540     MOVE WK-N-QIN-LEN TO WK-N-QOUT-LEN.
014550     MOVE SPACES TO WK-C-QOUT.
014560     IF WK-N-QIN-LEN > 0
014570         MOVE WK-C-QIN(1:WK-N-QIN-LEN) TO
014580             WK-C-QOUT(1:WK-N-QIN-LEN)
014590     END-IF.
014600
014610*    WRAPS THE FIELD IN DOUBLE QUOTES, DOUBLING ANY EMBEDDED
014620*    QUOTE CHARACTER PER THE CSV ESCAPING RULE.
014630 G120-BUILD-QUOTED-FIELD.
014640     MOVE SPACES TO WK-C-QOUT.
014650     MOVE WK-C-DQUOTE TO WK-C-QOUT(1:1).
014660     MOVE 2 TO WK-N-QPTR.
014670     PERFORM G125-EMIT-ONE-QUOTED-CHAR
014680         VARYING WK-N-G FROM 1 BY 1 UNTIL WK-N-G > WK-N-QIN-LEN.
014690     MOVE WK-C-DQUOTE TO WK-C-QOUT(WK-N-QPTR:1).
014700     MOVE WK-N-QPTR TO WK-N-QOUT-LEN.
014710
014720*    COPIES ONE CHARACTER INTO THE QUOTED FIELD, DOUBLING IT
014730*    FIRST IF IT IS ITSELF A QUOTE CHARACTER.
014740 G125-EMIT-ONE-QUOTED-CHAR.
014750     MOVE WK-C-QIN(WK-N-G:1) TO WK-C-B1.
014760     IF WK-C-B1 = WK-C-DQUOTE
014770         MOVE WK-C-DQUOTE TO WK-C-QOUT(WK-N-QPTR:1)
014780         ADD 1 TO WK-N-QPTR
014790         MOVE WK-C-DQUOTE TO WK-C-QOUT(WK-N-QPTR:1)
014800         ADD 1 TO WK-N-QPTR
014810     ELSE
014820         MOVE WK-C-B1 TO WK-C-QOUT(WK-N-QPTR:1)
014830         ADD 1 TO WK-N-QPTR
014840     END-IF.
014850
014860*===========================================================*
014870* ABEND AND END-OF-PROGRAM HANDLING
014880*===========================================================*
014890 Y900-ABNORMAL-TERMINATION.
014900     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PGM-EX.
014910     MOVE 16 TO RETURN-CODE.
014920     GOBACK.
014930
014940*    CLOSES THE INPUT FILE AND ENDS THE RUN. THE OUTPUT FILE IS
014950*    ALREADY CLOSED BY THE TIME THIS RUNS - SEE D000.
014960 Z000-END-PROGRAM-ROUTINE.
014970     CLOSE SOURCE-EXPORT.
014980     IF NOT WK-C-SRC-SUCCESSFUL
014990     DISPLAY "TRFXTIMP - CLOSE FILE ERROR - SOURCE-EXPORT"
015000         DISPLAY "FILE STATUS IS " WK-C-SRC-FILE-STATUS
015010     END-IF.
015020 Z099-END-PGM-EX.
015030     EXIT.
